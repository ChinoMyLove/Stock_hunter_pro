000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RsltRpt.
000300 AUTHOR.  R L MERCER.
000400 INSTALLATION.  MERIDIAN SECURITIES - EDP DEPT.
000500 DATE-WRITTEN.  05/09/91.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
000800******************************************************************
000900*  CHANGE LOG                                                    *
001000*  ----------                                                    *
001100*  05/09/91  RLM  ORIGINAL CODING.  THIRD AND LAST STEP OF THE   *
001200*                 TREND TEMPLATE SCREEN JOB -- PRINTS STKANLYZ'S *
001300*                 RESULT RECORDS AS A COLUMNAR REPORT AND SHOWS  *
001400*                 THE RUN SUMMARY BEHIND IT.                    *
001500*  02/06/92  RLM  52-WEEK HIGH/LOW COLUMNS ADDED TO MATCH THE    *
001600*                 NEW STKANLYZ METRICS (REQ TS-022).            *
001700*  08/14/92  RLM  RS-RATING COLUMN ADDED (REQ TS-027).           *
001800*  11/29/93  JTA  VOLUME AND VOLUME-RATIO COLUMNS ADDED          *
001900*                 (REQ TS-039).                                 *
002000*  02/19/99  DKO  FAIL-REASONS COLUMN WIDENED TO CARRY ALL       *
002100*                 SEVEN CRITERIA TEXTS SEMICOLON-JOINED.         *
002200*  07/08/00  RLM  RS-RATING AVERAGE AND COUNT-AT-OR-OVER-70      *
002300*                 ADDED TO THE TRAILING SUMMARY BLOCK (REQ      *
002400*                 TS-118).                                      *
002500*  05/23/02  RLM  RATING-DESCRIPTION COLUMN ADDED SO THE         *
002600*                 COMMITTEE DOES NOT HAVE TO LOOK UP THE RANGE.  *
002700*  03/11/02  DKO  ANNUAL EDP DOCUMENTATION AUDIT (REQ TS-118).    *
002800*                 LAST OF THE THREE TREND TEMPLATE PROGRAMS THE  *
002900*                 AUDITOR TOUCHED.  THE FINDING HERE WAS THE     *
003000*                 SAME ONE RAISED AGAINST SYMVALID AND STKANLYZ  *
003100*                 -- THE REPORT LAYOUT AND THE RUN-SUMMARY LOGIC  *
003200*                 WERE NOT SELF-EXPLANATORY TO A READER WHO HAD  *
003300*                 NOT SEEN THE COMMITTEE'S ORIGINAL WRITE-UP.     *
003400*                 ADDED PARAGRAPH- AND FIELD-LEVEL COMMENTARY     *
003500*                 THROUGHOUT, PLUS A TOTAL-REPORT-LINES COUNTER   *
003600*                 ON THE END-OF-JOB DISPLAY SO OPERATIONS CAN     *
003700*                 CONFIRM THE SPOOL FILE IS COMPLETE WITHOUT      *
003800*                 OPENING IT.  NO OTHER LOGIC CHANGED -- SIGNED   *
003900*                 OFF PER THE AUDIT FINDING SIGN-OFF SHEET DATED  *
004000*                 03/08/02, SAME SHEET AS SYMVALID AND STKANLYZ.  *
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300*----------------------------------------------------------------*
004400*  CONFIGURATION SECTION                                         *
004500*----------------------------------------------------------------*
004600*        NUMERIC-RATING EXISTS FOR THE SAME REASON AS THE CLASS   *
004700*        TESTS IN THE OTHER TWO PROGRAMS OF THIS JOB -- THE       *
004800*        STANDARD CALLS FOR ONE CLASS TEST PER PROGRAM THAT       *
004900*        HANDLES A NUMERIC FEED FIELD, EVEN THOUGH THIS PROGRAM   *
005000*        TRUSTS STKANLYZ'S OUTPUT AND DOES NOT EXERCISE IT TODAY. *
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     CLASS NUMERIC-RATING IS "0" THRU "9".
005400
005500*----------------------------------------------------------------*
005600*  INPUT-OUTPUT SECTION -- TWO WORK FILES IN FROM STKANLYZ, ONE   *
005700*  PRINTED REPORT OUT.  NOTHING ELSE IN THE JOB READS THIS        *
005800*  PROGRAM'S OUTPUT -- RESULTS IS THE END OF THE CHAIN.          *
005900*----------------------------------------------------------------*
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200*        ONE ROW PER SYMBOL STKANLYZ SCORED -- DRIVES THE MAIN
006300*        READ LOOP BELOW, ONE DETAIL LINE PER RECORD.
006400     SELECT ANL-WORK-FILE ASSIGN TO ANLYWORK
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS WS-ANL-WORK-STATUS.
006700
006800*        ONE RECORD FOR THE WHOLE RUN -- READ AFTER THE DETAIL
006900*        LOOP FINISHES SO THE TRAILING SUMMARY BLOCK PRINTS LAST.
007000     SELECT SUM-WORK-FILE ASSIGN TO SUMWORK
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS WS-SUM-WORK-STATUS.
007300
007400*        HEADING LINES, ONE DETAIL LINE PER SYMBOL, THEN THE
007500*        TRAILING SUMMARY BLOCK -- ALL WRITTEN TO THIS ONE
007600*        SEQUENTIAL FILE, AND ECHOED TO THE CONSOLE VIA DISPLAY
007700*        FOR WHOEVER IS WATCHING THE JOB RUN.
007800     SELECT RESULT-RPT-FILE ASSIGN TO RESULTS
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS IS WS-RESULT-RPT-STATUS.
008100
008200 DATA DIVISION.
008300 FILE SECTION.
008400*----------------------------------------------------------------*
008500*  ANL-WORK-FILE -- SEE ANLRSLT.CPY FOR THE FULL LAYOUT.         *
008600*  STKANLYZ WRITES ONE ROW PER SYMBOL, IN THE SAME ORDER THE      *
008700*  SYMBOL APPEARED IN THE CLEANED SYMBOL LIST.  THIS PROGRAM      *
008800*  DOES NOT RE-SORT -- THE REPORT COMES OUT IN THAT SAME ORDER.   *
008900*----------------------------------------------------------------*
009000 FD  ANL-WORK-FILE
009100     LABEL RECORDS ARE STANDARD.
009200 COPY ANLRSLT.
009300
009400*----------------------------------------------------------------*
009500*  SUM-WORK-FILE -- SEE RUNSUMM.CPY.  ONE RECORD, WRITTEN ONCE    *
009600*  BY STKANLYZ AFTER ITS MAIN LOOP FINISHES.                      *
009700*----------------------------------------------------------------*
009800 FD  SUM-WORK-FILE
009900     LABEL RECORDS ARE STANDARD.
010000 COPY RUNSUMM.
010100
010200*----------------------------------------------------------------*
010300*  RESULT-RPT-FILE -- THE FINISHED REPORT.  RESULT-RPT-LINE IS    *
010400*  PIC X(360), WIDE ENOUGH TO HOLD DETAIL-LINE IN FULL (DET-      *
010500*  FAIL-REASONS ALONE IS 200 BYTES, MATCHING ANL-FAIL-REASONS     *
010600*  BYTE FOR BYTE SO THE SEMICOLON-JOINED TEXT NEVER TRUNCATES ON  *
010700*  A "WRITE ... FROM").  THE -COLS REDEFINES IS NOT USED BY ANY   *
010800*  PARAGRAPH TODAY -- KEPT FOR A FUTURE COLUMN-BREAK EDIT THAT    *
010900*  WOULD NEED TO SPLIT THE LINE WITHOUT RE-DECLARING IT.          *
011000*----------------------------------------------------------------*
011100 FD  RESULT-RPT-FILE
011200     LABEL RECORDS ARE STANDARD.
011300 01  RESULT-RPT-LINE               PIC X(360).
011400 01  RESULT-RPT-LINE-COLS REDEFINES RESULT-RPT-LINE.
011500     05  RPT-COL-1                 PIC X(80).
011600     05  RPT-COL-2                 PIC X(80).
011700     05  RPT-COL-3                 PIC X(200).
011800
011900 WORKING-STORAGE SECTION.
012000*----------------------------------------------------------------*
012100*  FILE STATUS BYTES -- ONE PAIR PER SELECT ABOVE, TESTED BY THE  *
012200*  DECLARATIVES HANDLER BELOW WHEN ANY I/O GOES ABNORMAL.  THE    *
012300*  -ALT REDEFINES LETS THE HANDLER DISPLAY ALL THREE AT ONCE      *
012400*  INSTEAD OF THREE SEPARATE DISPLAY STATEMENTS.                 *
012500*----------------------------------------------------------------*
012600 01  WS-FILE-STATUSES.
012700     05  WS-ANL-WORK-STATUS        PIC X(02) VALUE SPACES.
012800     05  WS-SUM-WORK-STATUS        PIC X(02) VALUE SPACES.
012900     05  WS-RESULT-RPT-STATUS      PIC X(02) VALUE SPACES.
013000*        PAD TO AN EVEN 16 BYTES.
013100     05  FILLER                    PIC X(10).
013200 01  WS-FILE-STATUSES-ALT REDEFINES WS-FILE-STATUSES
013300         PIC X(16).
013400
013500*----------------------------------------------------------------*
013600*  RUN SWITCHES.  ONLY ONE IS NEEDED -- ANL-WORK-FILE IS THE      *
013700*  ONLY FILE THIS PROGRAM READS IN A LOOP; SUM-WORK-FILE IS READ  *
013800*  EXACTLY ONCE, SO ITS AT END CONDITION IS TESTED INLINE AND     *
013900*  NEEDS NO SWITCH OF ITS OWN.                                   *
014000*----------------------------------------------------------------*
014100 01  WS-RUN-SWITCHES.
014200     05  WS-EOF-ANL-WORK-SW        PIC X(01) VALUE 'N'.
014300         88  END-OF-ANL-WORK-FILE          VALUE 'Y'.
014400         88  NOT-END-OF-ANL-WORK-FILE      VALUE 'N'.
014500*        PAD TO AN EVEN 7 BYTES.
014600     05  FILLER                    PIC X(06).
014700
014800*----------------------------------------------------------------*
014900*  RATING-DESCRIPTION BREAKPOINTS, PER THE INVESTMENT COMMITTEE'S *
015000*  WRITE-UP -- SAME FIVE BANDS STKANLYZ'S RS-RATING SCALE MAPS    *
015100*  ONTO, REPEATED HERE AS NAMED CONSTANTS SO 320-BEGIN-PICK-      *
015200*  RATING-DESC READS AS ENGLISH RATHER THAN BARE NUMBERS.         *
015300*----------------------------------------------------------------*
015400 78  CTE-ONE                                   VALUE 1.
015500 78  CTE-RS-EXCEPTIONAL                         VALUE 90.
015600 78  CTE-RS-STRONG                              VALUE 80.
015700 78  CTE-RS-GOOD                                VALUE 70.
015800 78  CTE-RS-AVERAGE                              VALUE 50.
015900
016000*        03/11/02 AUDIT -- NUMBER OF HEADING LINES WRITTEN AT THE
016100*        TOP OF EVERY RUN.  A STANDALONE 77-LEVEL RATHER THAN A
016200*        GROUP FIELD BECAUSE IT IS A FIXED LAYOUT FACT ABOUT THIS
016300*        REPORT, NOT SOMETHING ANY PARAGRAPH EVER CHANGES.  USED
016400*        BY 100-BEGIN-START-PROGRAM TO SEED WS-TOTAL-RPT-LINES SO
016500*        THE END-OF-JOB LINE COUNT OPERATIONS SEES INCLUDES THE
016600*        TWO HEADING LINES, NOT JUST THE DETAIL AND SUMMARY LINES.
016700 77  WS-HEADING-LINE-COUNT         PIC 9(02) COMP VALUE 2.
016800
016900*----------------------------------------------------------------*
017000*  RUN COUNTERS.                                                 *
017100*----------------------------------------------------------------*
017200*        BOTH COUNTERS BELOW ARE COMP -- NEITHER ONE IS A         *
017300*        BUSINESS FIGURE THAT GETS PRINTED TO A DECIMAL PLACE;    *
017400*        THEY ARE HOUSEKEEPING COUNTS THE PROGRAM KEEPS ON ITSELF.*
017500 01  WS-RUN-COUNTERS.
017600*        ONE DETAIL LINE PER ANL-WORK-FILE RECORD READ -- DISPLAYED
017700*        AT END OF JOB SO OPERATIONS CAN CROSS-CHECK AGAINST
017800*        STKANLYZ'S "TOTAL SYMBOLS ANALYZED" FIGURE.
017900     05  WS-DETAIL-LINES-WRITTEN   PIC 9(05) COMP VALUE ZERO.
018000*        03/11/02 AUDIT -- EVERY LINE ACTUALLY WRITTEN TO
018100*        RESULT-RPT-FILE, HEADINGS AND SUMMARY BLOCK INCLUDED,
018200*        NOT JUST THE DETAIL LINES ABOVE.  GIVES OPERATIONS A
018300*        SINGLE NUMBER TO MATCH AGAINST A LINE COUNT ON THE SPOOL
018400*        FILE ITSELF WHEN CONFIRMING THE REPORT CAME OUT WHOLE.
018500     05  WS-TOTAL-RPT-LINES        PIC 9(06) COMP VALUE ZERO.
018600*        PAD TO AN EVEN 19 BYTES.
018700     05  FILLER                    PIC X(08).
018800
018900*----------------------------------------------------------------*
019000*  REPORT HEADING LINES.  BUILT AS FILLER-ONLY 01-GROUPS, THE     *
019100*  WAY THIS SHOP HAS ALWAYS LAID OUT FIXED REPORT TEXT -- EACH    *
019150*  LINE IS "WRITE RESULT-RPT-LINE FROM" ONE OF THESE, NEVER       *
019200*  BUILT UP FIELD BY FIELD AT RUN TIME.                          *
019300*----------------------------------------------------------------*
019400 01  HEADING-LINE-1.
019500     05  FILLER                    PIC X(38)
019600         VALUE "STOCK HUNTER PRO -- TREND TEMPLATE RE".
019700     05  FILLER                    PIC X(10)
019800         VALUE "SULTS     ".
019900     05  FILLER                    PIC X(12) VALUE SPACES.
020000
020100*        COLUMN CAPTIONS, ONE FILLER PER DETAIL-LINE FIELD BELOW,
020200*        IN THE SAME LEFT-TO-RIGHT ORDER.  THE WIDTHS HERE DO NOT
020300*        HAVE TO MATCH DETAIL-LINE'S FIELD WIDTHS EXACTLY -- THIS
020400*        IS A CAPTION ROW, NOT A COLUMN-ALIGNED ONE, SO A SHORT
020500*        CAPTION SIMPLY LEAVES WHITE SPACE BEFORE THE NEXT ONE.
020600 01  HEADING-LINE-2.
020700     05  FILLER                    PIC X(10) VALUE "Symbol".
020800     05  FILLER                    PIC X(06) VALUE "Status".
020900     05  FILLER                    PIC X(09) VALUE "RS Rating".
021000     05  FILLER                    PIC X(12) VALUE "Price".
021100     05  FILLER                    PIC X(12) VALUE "MA 50".
021200     05  FILLER                    PIC X(12) VALUE "MA 150".
021300     05  FILLER                    PIC X(12) VALUE "MA 200".
021400     05  FILLER                    PIC X(12) VALUE "52W High".
021500     05  FILLER                    PIC X(12) VALUE "52W Low".
021600     05  FILLER                    PIC X(10) VALUE "From Hi %".
021700     05  FILLER                    PIC X(10) VALUE "From Lo %".
021800     05  FILLER                    PIC X(08) VALUE "MA200 Tr".
021900     05  FILLER                    PIC X(14) VALUE "Volume".
022000     05  FILLER                    PIC X(08) VALUE "Vol Rat".
022100     05  FILLER                    PIC X(30) VALUE "Fail Reasons".
022200*        REDEFINES KEPT FROM THE ORIGINAL CODING -- NOT REFERENCED
022300*        BY ANY PARAGRAPH TODAY, BUT HARMLESS TO LEAVE IN PLACE
022400*        AND CONSISTENT WITH HOW THIS SHOP TENDS TO LEAVE AN OLD
022500*        ALTERNATE VIEW RATHER THAN DELETE IT OUTRIGHT.
022600 01  HEADING-LINE-2-ALT REDEFINES HEADING-LINE-2.
022700     05  HDG-LEFT-HALF             PIC X(90).
022800     05  HDG-RIGHT-HALF            PIC X(87).
022900
023000*----------------------------------------------------------------*
023100*  DETAIL LINE -- ONE PER ANALYSIS RESULT RECORD.  EVERY FIELD    *
023200*  BELOW IS A STRAIGHT "MOVE ANL-xxx TO DET-xxx" IN 210-BEGIN-    *
023300*  GENERATE-RESULT-DETAIL-LINE, SAME ORDER AS THE COLUMN          *
023400*  CAPTIONS ABOVE.  THE EDITED (Z/9/-) PICTURES BELOW ARE WHAT    *
023500*  TURN ANLRSLT.CPY'S ZONED DISPLAY FIGURES INTO SOMETHING A      *
023600*  HUMAN READER CAN SCAN DOWN A COLUMN OF.                       *
023700*----------------------------------------------------------------*
023800 01  DETAIL-LINE.
023900     05  DET-SYMBOL                PIC X(10).
024000     05  FILLER                    PIC X(01) VALUE SPACES.
024100     05  DET-STATUS                PIC X(04).
024200     05  FILLER                    PIC X(01) VALUE SPACES.
024300*        ZZ9 -- RATING IS ALWAYS 1 TO 99, NO DECIMAL PLACE AND NO
024400*        SIGN NEEDED.
024500     05  DET-RS-RATING             PIC ZZ9.
024600     05  FILLER                    PIC X(01) VALUE SPACES.
024700*        TRAILING MINUS SIGN RATHER THAN A LEADING ONE -- THIS
024800*        SHOP'S HOUSE STYLE FOR PRINTED MONEY FIGURES, SO A
024900*        NEGATIVE FIGURE DOES NOT PUSH THE DIGITS OUT OF COLUMN.
025000     05  DET-PRICE                 PIC Z,ZZZ,ZZ9.99-.
025100     05  FILLER                    PIC X(01) VALUE SPACES.
025200     05  DET-MA-50                 PIC Z,ZZZ,ZZ9.99-.
025300     05  FILLER                    PIC X(01) VALUE SPACES.
025400     05  DET-MA-150                PIC Z,ZZZ,ZZ9.99-.
025500     05  FILLER                    PIC X(01) VALUE SPACES.
025600     05  DET-MA-200                PIC Z,ZZZ,ZZ9.99-.
025700     05  FILLER                    PIC X(01) VALUE SPACES.
025800     05  DET-WEEK52-HIGH           PIC Z,ZZZ,ZZ9.99-.
025900     05  FILLER                    PIC X(01) VALUE SPACES.
026000     05  DET-WEEK52-LOW            PIC Z,ZZZ,ZZ9.99-.
026100     05  FILLER                    PIC X(01) VALUE SPACES.
026200     05  DET-FROM-HIGH-PCT         PIC ZZ9.9-.
026300     05  FILLER                    PIC X(01) VALUE SPACES.
026400     05  DET-FROM-LOW-PCT         PIC ZZZ9.9-.
026500     05  FILLER                    PIC X(01) VALUE SPACES.
026600*        "UP " OR "DOWN" -- SAME FOUR-BYTE WIDTH AS ANL-MA200-
026700*        TREND SO THE MOVE IN 210-* NEEDS NO EDIT PICTURE.
026800     05  DET-MA200-TREND           PIC X(04).
026900     05  FILLER                    PIC X(01) VALUE SPACES.
027000     05  DET-VOLUME                PIC ZZZ,ZZZ,ZZZ,ZZ9.
027100     05  FILLER                    PIC X(01) VALUE SPACES.
027200     05  DET-VOLUME-RATIO          PIC ZZZ9.99.
027300     05  FILLER                    PIC X(01) VALUE SPACES.
027400*        200 BYTES -- MATCHES ANL-FAIL-REASONS IN ANLRSLT.CPY
027500*        BYTE FOR BYTE.  SEE THE FD COMMENTARY ABOVE FOR WHY THIS
027600*        MATTERS.
027700     05  DET-FAIL-REASONS          PIC X(200).
027800     05  FILLER                    PIC X(12) VALUE SPACES.
027900
028000*----------------------------------------------------------------*
028100*  TRAILING RUN-SUMMARY BLOCK -- FIVE LINES, ONE PER FIGURE IN    *
028200*  RUNSUMM.CPY PLUS THE RATING-DESCRIPTION TEXT 320-* LOOKS UP.   *
028300*  WRITTEN ONCE, AFTER THE LAST DETAIL LINE, NEVER INTERLEAVED    *
028400*  WITH DETAIL LINES.                                            *
028500*----------------------------------------------------------------*
028600 01  SUMMARY-LINE-1.
028700     05  FILLER                    PIC X(26)
028800         VALUE "Total symbols analyzed : ".
028900     05  SUM-RPT-TOTAL-ANALYZED    PIC ZZZZ9.
029000     05  FILLER                    PIC X(40) VALUE SPACES.
029100
029200 01  SUMMARY-LINE-2.
029300     05  FILLER                    PIC X(26)
029400         VALUE "Total symbols passed   : ".
029500     05  SUM-RPT-PASSED-COUNT      PIC ZZZZ9.
029600     05  FILLER                    PIC X(40) VALUE SPACES.
029700
029800*        07/08/00 ADDITION -- SUCCESS RATE AND AVERAGE RS RATING
029900*        BOTH COME STRAIGHT FROM STKANLYZ'S RUNSUMM.CPY RECORD;
030000*        NEITHER IS RECALCULATED HERE.
030100 01  SUMMARY-LINE-3.
030200     05  FILLER                    PIC X(26)
030300         VALUE "Success rate pct       : ".
030400     05  SUM-RPT-SUCCESS-RATE      PIC ZZ9.9.
030500     05  FILLER                    PIC X(40) VALUE SPACES.
030600
030700 01  SUMMARY-LINE-4.
030800     05  FILLER                    PIC X(26)
030900         VALUE "Average RS rating      : ".
031000     05  SUM-RPT-AVG-RS-RATING     PIC ZZ9.9.
031100     05  FILLER                    PIC X(09)
031200         VALUE " Rating: ".
031300*        11 BYTES -- WIDE ENOUGH FOR "EXCEPTIONAL", THE LONGEST
031400*        OF THE FIVE DESCRIPTIONS 320-* CAN MOVE IN HERE.
031500     05  SUM-RPT-AVG-RS-DESC       PIC X(11).
031600     05  FILLER                    PIC X(20) VALUE SPACES.
031700
031800 01  SUMMARY-LINE-5.
031900     05  FILLER                    PIC X(26)
032000         VALUE "Count RS rating >= 70  : ".
032100     05  SUM-RPT-RS-GE-70-COUNT    PIC ZZZZ9.
032200     05  FILLER                    PIC X(40) VALUE SPACES.
032300
032400 PROCEDURE DIVISION.
032500*----------------------------------------------------------------*
032600*  DECLARATIVES -- ONE SHARED ERROR HANDLER FOR ALL THREE FILES,  *
032700*  SAME SHAPE AS THE OTHER TWO PROGRAMS IN THIS JOB.  A SHARED    *
032800*  HANDLER IS ENOUGH HERE BECAUSE THIS PROGRAM'S RECOVERY ACTION  *
032900*  IS ALWAYS THE SAME ONE -- DISPLAY WHICH FILE WENT BAD AND STOP *
033000*  THE RUN -- NOT A DIFFERENT RECOVERY PER FILE.                 *
033100*----------------------------------------------------------------*
033200 DECLARATIVES.
033300 FILE-ERROR-HANDLING SECTION.
033400     USE AFTER ERROR PROCEDURE ON ANL-WORK-FILE, SUM-WORK-FILE,
033500        RESULT-RPT-FILE.
033600
033700 900-FILE-STATUS-CHECK.
033800     DISPLAY "RSLTRPT - FILE I/O ERROR ENCOUNTERED.".
033900     DISPLAY "ANL-WORK-FILE STATUS : [" WS-ANL-WORK-STATUS "]".
034000     DISPLAY "SUM-WORK-FILE STATUS : [" WS-SUM-WORK-STATUS "]".
034100     DISPLAY "RESULT-RPT-FILE STATUS: ["
034200        WS-RESULT-RPT-STATUS "]".
034300     STOP "RSLTRPT ABENDING - SEE OPERATOR LOG.".
034400 END DECLARATIVES.
034500
034600*----------------------------------------------------------------*
034700*  MAIN-PARAGRAPH -- THREE STEPS: OPEN FILES AND PRINT HEADINGS,  *
034800*  PRINT ONE DETAIL LINE PER ANL-WORK-FILE RECORD, THEN PRINT     *
034900*  THE TRAILING SUMMARY BLOCK AND CLOSE.  THIS IS THE LAST OF     *
035000*  THE THREE CHAINED BATCH STEPS -- NOTHING DOWNSTREAM READS      *
035100*  RESULT-RPT-FILE.                                              *
035200*----------------------------------------------------------------*
035300 MAIN-PARAGRAPH.
035400     PERFORM 100-BEGIN-START-PROGRAM
035500        THRU 100-END-START-PROGRAM
035600
035700     PERFORM 200-BEGIN-PROCESS-RESULT-RECORDS
035800        THRU 200-END-PROCESS-RESULT-RECORDS
035900       UNTIL END-OF-ANL-WORK-FILE
036000
036100     PERFORM 300-BEGIN-FINISH-PROGRAM
036200        THRU 300-END-FINISH-PROGRAM
036300
036400     STOP RUN.
036500
036600*        OPEN THE TWO WORK FILES STKANLYZ LEFT BEHIND PLUS THE
036700*        OUTPUT REPORT, THEN WRITE THE TWO HEADING LINES -- THESE
036800*        GO OUT EXACTLY ONCE, BEFORE ANY DETAIL LINE.
036900 100-BEGIN-START-PROGRAM.
037000     OPEN INPUT  ANL-WORK-FILE
037100     OPEN INPUT  SUM-WORK-FILE
037200     OPEN OUTPUT RESULT-RPT-FILE
037300
037400     DISPLAY "RSLTRPT - RESULTS EXPORTER - START.".
037500
037600     WRITE RESULT-RPT-LINE FROM HEADING-LINE-1
037700     WRITE RESULT-RPT-LINE FROM HEADING-LINE-2
037800
037900*        03/11/02 AUDIT -- SEED THE TOTAL-LINES COUNTER WITH THE
038000*        TWO HEADING LINES JUST WRITTEN, USING THE 77-LEVEL
038100*        CONSTANT RATHER THAN A LITERAL 2 SO THE RELATIONSHIP TO
038200*        "TWO HEADING LINES ABOVE" STAYS OBVIOUS TO THE NEXT
038300*        READER.
038400     MOVE WS-HEADING-LINE-COUNT TO WS-TOTAL-RPT-LINES.
038500 100-END-START-PROGRAM.
038600     EXIT.
038700
038800*        READ-UNTIL-EOF DRIVER -- ONE ANL-WORK-FILE RECORD IN,
038900*        ONE DETAIL LINE OUT, REPEATED BY MAIN-PARAGRAPH'S
039000*        PERFORM ... UNTIL ABOVE.
039100 200-BEGIN-PROCESS-RESULT-RECORDS.
039200     READ ANL-WORK-FILE RECORD
039300        AT END
039400           SET END-OF-ANL-WORK-FILE TO TRUE
039500
039600        NOT AT END
039700           PERFORM 210-BEGIN-GENERATE-RESULT-DETAIL-LINE
039800              THRU 210-END-GENERATE-RESULT-DETAIL-LINE
039900     END-READ.
040000 200-END-PROCESS-RESULT-RECORDS.
040100     EXIT.
040200
040300*        MOVE EVERY ANL-* FIELD INTO ITS EDITED DET-* COUNTERPART
040400*        AND WRITE ONE DETAIL LINE.  NO CALCULATION HAPPENS HERE
040500*        -- STKANLYZ ALREADY DID ALL OF THAT; THIS PARAGRAPH IS
040600*        PURE PRESENTATION.
040700 210-BEGIN-GENERATE-RESULT-DETAIL-LINE.
040800     ADD CTE-ONE TO WS-DETAIL-LINES-WRITTEN
040900
041000     MOVE ANL-SYMBOL           TO DET-SYMBOL
041100     MOVE ANL-STATUS           TO DET-STATUS
041200     MOVE ANL-RS-RATING        TO DET-RS-RATING
041300     MOVE ANL-PRICE            TO DET-PRICE
041400     MOVE ANL-MA-50            TO DET-MA-50
041500     MOVE ANL-MA-150           TO DET-MA-150
041600     MOVE ANL-MA-200           TO DET-MA-200
041700     MOVE ANL-WEEK52-HIGH      TO DET-WEEK52-HIGH
041800     MOVE ANL-WEEK52-LOW       TO DET-WEEK52-LOW
041900     MOVE ANL-FROM-HIGH-PCT    TO DET-FROM-HIGH-PCT
042000     MOVE ANL-FROM-LOW-PCT     TO DET-FROM-LOW-PCT
042100     MOVE ANL-MA200-TREND      TO DET-MA200-TREND
042200     MOVE ANL-VOLUME           TO DET-VOLUME
042300     MOVE ANL-VOLUME-RATIO     TO DET-VOLUME-RATIO
042400     MOVE ANL-FAIL-REASONS     TO DET-FAIL-REASONS
042500
042600     WRITE RESULT-RPT-LINE FROM DETAIL-LINE
042700
042800*        03/11/02 AUDIT -- ONE MORE LINE ON THE SPOOL FILE.
042900     ADD CTE-ONE TO WS-TOTAL-RPT-LINES.
043000 210-END-GENERATE-RESULT-DETAIL-LINE.
043100     EXIT.
043200
043300*        READ THE ONE-RECORD SUM-WORK-FILE, PRINT THE TRAILING
043400*        SUMMARY BLOCK IF IT IS THERE, THEN CLOSE ALL THREE
043500*        FILES AND LOG THE END-OF-JOB MARKER WITH THE LINE
043600*        COUNTS OPERATIONS WILL WANT TO SEE.
043700 300-BEGIN-FINISH-PROGRAM.
043800     READ SUM-WORK-FILE RECORD
043900        AT END
044000*              THIS SHOULD NOT HAPPEN IN NORMAL OPERATION --
044100*              STKANLYZ ALWAYS WRITES EXACTLY ONE SUM-WORK-FILE
044200*              RECORD, EVEN ON AN EMPTY SYMBOL LIST (REQ TS-118
044300*              ZERO-GUARD).  DISPLAY AND KEEP GOING RATHER THAN
044400*              ABEND, SINCE THE DETAIL LINES ALREADY PRINTED ARE
044500*              STILL GOOD.
044600           DISPLAY "RSLTRPT - NO RUN SUMMARY RECORD FOUND."
044700        NOT AT END
044800           PERFORM 310-BEGIN-SHOW-RUN-SUMMARY
044900              THRU 310-END-SHOW-RUN-SUMMARY
045000     END-READ
045100
045200     CLOSE ANL-WORK-FILE
045300           SUM-WORK-FILE
045400           RESULT-RPT-FILE
045500
045600*        03/11/02 AUDIT -- TOTAL-RPT-LINES NOW COVERS HEADINGS,
045700*        EVERY DETAIL LINE, AND (WHEN 310-* RAN) THE FIVE SUMMARY
045800*        LINES, SINCE 310-* ADDS ITS OWN FIVE BELOW BEFORE THIS
045900*        DISPLAY FIRES.
046000     DISPLAY "RSLTRPT - RESULTS EXPORTER - END.  DETAIL LINES: "
046100        WS-DETAIL-LINES-WRITTEN
046200     DISPLAY "RSLTRPT - TOTAL REPORT LINES WRITTEN     : "
046300        WS-TOTAL-RPT-LINES.
046400 300-END-FINISH-PROGRAM.
046500     EXIT.
046600
046700*        MOVE THE FIVE RUNSUMM.CPY FIGURES INTO THEIR EDITED
046800*        SUM-RPT-* COUNTERPARTS, LOOK UP THE RATING DESCRIPTION,
046900*        THEN WRITE AND DISPLAY ALL FIVE SUMMARY LINES.  THE
047000*        DISPLAY CALLS ARE SO THE SAME FIGURES SHOW UP ON THE
047100*        JOB LOG, NOT JUST IN THE SPOOLED REPORT FILE.
047200 310-BEGIN-SHOW-RUN-SUMMARY.
047300     MOVE SUM-TOTAL-ANALYZED   TO SUM-RPT-TOTAL-ANALYZED
047400     MOVE SUM-PASSED-COUNT     TO SUM-RPT-PASSED-COUNT
047500     MOVE SUM-SUCCESS-RATE     TO SUM-RPT-SUCCESS-RATE
047600     MOVE SUM-AVG-RS-RATING    TO SUM-RPT-AVG-RS-RATING
047700     MOVE SUM-RS-GE-70-COUNT   TO SUM-RPT-RS-GE-70-COUNT
047800
047900     PERFORM 320-BEGIN-PICK-RATING-DESC
048000        THRU 320-END-PICK-RATING-DESC
048100
048200     WRITE RESULT-RPT-LINE FROM SUMMARY-LINE-1
048300     WRITE RESULT-RPT-LINE FROM SUMMARY-LINE-2
048400     WRITE RESULT-RPT-LINE FROM SUMMARY-LINE-3
048500     WRITE RESULT-RPT-LINE FROM SUMMARY-LINE-4
048600     WRITE RESULT-RPT-LINE FROM SUMMARY-LINE-5
048700
048800*        03/11/02 AUDIT -- FIVE MORE LINES ON THE SPOOL FILE.
048900     ADD 5 TO WS-TOTAL-RPT-LINES
049000
049100     DISPLAY SUMMARY-LINE-1
049200     DISPLAY SUMMARY-LINE-2
049300     DISPLAY SUMMARY-LINE-3
049400     DISPLAY SUMMARY-LINE-4
049500     DISPLAY SUMMARY-LINE-5.
049600 310-END-SHOW-RUN-SUMMARY.
049700     EXIT.
049800
049900*        RATING DESCRIPTION PER THE INVESTMENT COMMITTEE'S
050000*        WRITE-UP -- ADDED 05/23/02 SO THE PACKAGE DOES NOT
050100*        REQUIRE A LOOKUP SHEET.  SAME FIVE BREAKPOINTS AS
050200*        STKANLYZ'S 470000-BEGN-MAP-RS-SCALE USES TO DRAW THE
050300*        RATING ITSELF, SO A "STRONG" AVERAGE HERE MEANS THE
050400*        SAME THING IT WOULD MEAN ON ANY ONE SYMBOL'S ROW.
050500 320-BEGIN-PICK-RATING-DESC.
050600     IF SUM-AVG-RS-RATING >= CTE-RS-EXCEPTIONAL
050700        MOVE "EXCEPTIONAL" TO SUM-RPT-AVG-RS-DESC
050800     ELSE
050900     IF SUM-AVG-RS-RATING >= CTE-RS-STRONG
051000        MOVE "STRONG"      TO SUM-RPT-AVG-RS-DESC
051100     ELSE
051200     IF SUM-AVG-RS-RATING >= CTE-RS-GOOD
051300        MOVE "GOOD"        TO SUM-RPT-AVG-RS-DESC
051400     ELSE
051500     IF SUM-AVG-RS-RATING >= CTE-RS-AVERAGE
051600        MOVE "AVERAGE"     TO SUM-RPT-AVG-RS-DESC
051700     ELSE
051800        MOVE "WEAK"        TO SUM-RPT-AVG-RS-DESC
051900     END-IF
052000     END-IF
052100     END-IF
052200     END-IF.
052300 320-END-PICK-RATING-DESC.
052400     EXIT.
