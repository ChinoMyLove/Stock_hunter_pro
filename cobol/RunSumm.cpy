000100******************************************************************
000200*                        R U N S U M M                          *
000300*  One-record run summary, carried from STKANLYZ's closing      *
000400*  totals paragraph to RSLTRPT's trailing summary block.          *
000500******************************************************************
000600 01  RUN-SUMMARY-RECORD.
000700     05  SUM-TOTAL-ANALYZED        PIC 9(05).
000800     05  SUM-PASSED-COUNT          PIC 9(05).
000900     05  SUM-SUCCESS-RATE          PIC 9(03)V9.
001000     05  SUM-AVG-RS-RATING         PIC 9(03)V9.
001100     05  SUM-RS-GE-70-COUNT        PIC 9(05).
001200     05  FILLER                    PIC X(40).
