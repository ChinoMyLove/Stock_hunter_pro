000100******************************************************************
000200*                        A N L R S L T                          *
000300*  Analysis result record -- one per symbol carried from the    *
000400*  STKANLYZ pass to the RSLTRPT pass.  Layout is frozen at the   *
000500*  14 Results-report columns plus the score pair and the        *
000600*  failure-reason text; widen FILLER, not the record, if a      *
000700*  15th column is ever added.                                    *
000800*                                                                *
000900*  1999-02-08  RLM  ANL-FAIL-REASONS widened 120 -> 200 so all   *
001000*                   seven reasons fit semicolon-joined.          *
001100******************************************************************
001200 01  ANL-RESULT-RECORD.
001300     05  ANL-SYMBOL                PIC X(10).
001400     05  ANL-STATUS                PIC X(04).
001500         88  ANL-STATUS-PASS               VALUE 'PASS'.
001600         88  ANL-STATUS-FAIL               VALUE 'FAIL'.
001700     05  ANL-RS-RATING             PIC 9(02).
001800     05  ANL-PRICE                 PIC S9(7)V99.
001900     05  ANL-MA-50                 PIC S9(7)V99.
002000     05  ANL-MA-150                PIC S9(7)V99.
002100     05  ANL-MA-200                PIC S9(7)V99.
002200     05  ANL-WEEK52-HIGH           PIC S9(7)V99.
002300     05  ANL-WEEK52-LOW            PIC S9(7)V99.
002400     05  ANL-FROM-HIGH-PCT         PIC S9(3)V9.
002500     05  ANL-FROM-LOW-PCT         PIC S9(4)V9.
002600     05  ANL-MA200-TREND           PIC X(04).
002700         88  ANL-MA200-TREND-UP            VALUE 'UP  '.
002800         88  ANL-MA200-TREND-DOWN          VALUE 'DOWN'.
002900     05  ANL-VOLUME                PIC 9(12).
003000     05  ANL-VOLUME-RATIO          PIC 9(4)V99.
003100     05  ANL-SCORE                 PIC 9(01).
003200     05  ANL-MAX-SCORE             PIC 9(01).
003300     05  ANL-FAIL-REASONS         PIC X(200).
003400     05  FILLER                    PIC X(20).
