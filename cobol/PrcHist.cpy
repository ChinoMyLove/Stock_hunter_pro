000100******************************************************************
000200*                         P R C H I S T                         *
000300*  Daily price-history record.  One row per stock per trading   *
000400*  day, grouped by symbol and in ascending TRADE-DATE order     *
000500*  within a symbol's group -- STKANLYZ relies on that ordering  *
000600*  to load the per-symbol history table without a sort step.    *
000700*                                                                *
000800*  1998-11-02  RLM  closing price now carried to the penny      *
000900*                   (was whole dollars on the old feed).         *
001000*  2001-06-18  RLM  added PRC-VOLUME after the data vendor       *
001100*                   switch; prior loads zero-fill this field.   *
001200******************************************************************
001300 01  PRC-HIST-RECORD.
001400     05  PRC-SYMBOL                PIC X(10).
001500     05  PRC-TRADE-DATE            PIC X(08).
001600*        PRC-TRADE-DATE carries YYYYMMDD.  PRC-TRADE-DATE-GRP
001700*        below is the broken-out view STKANLYZ's date edits use.
001800     05  PRC-TRADE-DATE-GRP REDEFINES PRC-TRADE-DATE.
001900         10  PRC-TRD-YYYY          PIC 9(04).
002000         10  PRC-TRD-MM            PIC 9(02).
002100         10  PRC-TRD-DD            PIC 9(02).
002200     05  PRC-OPEN-PRICE            PIC S9(7)V99.
002300     05  PRC-HIGH-PRICE            PIC S9(7)V99.
002400     05  PRC-LOW-PRICE             PIC S9(7)V99.
002500     05  PRC-CLOSE-PRICE           PIC S9(7)V99.
002600     05  PRC-VOLUME                PIC 9(12).
002700     05  FILLER                    PIC X(14).
