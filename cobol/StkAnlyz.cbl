000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  StkAnlyz.
000300 AUTHOR.  R L MERCER.
000400 INSTALLATION.  MERIDIAN SECURITIES - EDP DEPT.
000500 DATE-WRITTEN.  05/02/91.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
000800******************************************************************
000900*  CHANGE LOG                                                    *
001000*  ----------                                                    *
001100*  05/02/91  RLM  ORIGINAL CODING.  SECOND STEP OF THE TREND     *
001200*                 TEMPLATE SCREEN JOB -- TAKES THE CLEAN SYMBOL  *
001300*                 LIST FROM SYMVALID, PULLS EACH SYMBOL'S DAILY  *
001400*                 PRICE HISTORY AND SCORES IT AGAINST MR.        *
001500*                 MINERVINI'S SEVEN-POINT TREND TEMPLATE.        *
001600*  09/18/91  RLM  50/150/200-DAY MOVING AVERAGE BLOCK ADDED.     *
001700*  02/06/92  RLM  52-WEEK HIGH/LOW AND PERCENT-OFF-HIGH/LOW      *
001800*                 FIGURES ADDED PER ANALYST REQUEST (REQ TS-022).*
001900*  08/14/92  RLM  RELATIVE STRENGTH RATING BLOCK ADDED, SCORED   *
002000*                 AGAINST THE MARKET INDEX FEED (REQ TS-027).    *
002100*                 FOUR-PERIOD WEIGHTED SCHEME PER THE INVESTMENT *
002200*                 COMMITTEE'S WRITE-UP.                          *
002300*  03/02/93  JTA  RS RATING NOW CLAMPED TO 1-99; WAS RUNNING     *
002400*                 NEGATIVE ON THIN ISSUES WITH A SHORT HISTORY.  *
002500*  11/29/93  JTA  VOLUME RATIO ADDED TO THE DERIVED METRICS SO   *
002600*                 THE RESULTS REPORT COULD SHOW IT (REQ TS-039). *
002700*  06/20/94  JTA  MINIMUM-PERIODS RULE ADDED FOR THE 150/200-DAY *
002800*                 AVERAGES -- A STOCK WITH ONLY 90 DAYS OF TAPE  *
002900*                 WAS COMING BACK WITH A ZERO MA-200 AND FAILING *
003000*                 EVERY CRITERION THAT TOUCHED IT (REQ TS-044).  *
003100*  04/11/95  DKO  BENCHMARK TABLE LOAD MOVED AHEAD OF THE MAIN   *
003200*                 SYMBOL LOOP -- IT WAS BEING RE-READ FOR EVERY  *
003300*                 SYMBOL AND THE JOB WAS RUNNING TOO LONG ON THE *
003400*                 FULL EXCHANGE LIST (REQ TS-051).               *
003500*  10/02/96  DKO  ALIGNED-SERIES MERGE ADDED FOR THE RS BLOCK -- *
003600*                 THE INDEX FEED AND A STOCK'S OWN TAPE DO NOT   *
003700*                 ALWAYS SHARE EVERY TRADING DATE (HALF DAYS,    *
003800*                 SUSPENSIONS).  COMPARING BY POSITION INSTEAD OF*
003900*                 BY DATE WAS OVERSTATING RS ON THIN ISSUES.     *
004000*  08/30/98  DKO  Y2K REMEDIATION REVIEW.  TRADE-DATE FIELDS ARE *
004100*                 FULL 4-DIGIT YEAR ON BOTH THE HISTORY AND      *
004200*                 BENCHMARK FEEDS -- NO CHANGE REQUIRED, SIGNED  *
004300*                 OFF PER MEMO EDP-98-211.                       *
004400*  02/19/99  DKO  "INSUFFICIENT DATA" SHORT-CIRCUIT ADDED FOR    *
004500*                 SYMBOLS WITH FEWER THAN 50 TRADING DAYS ON FILE*
004600*                 (REQ TS-104) -- PRIOR CODE WAS DIVIDING BY A   *
004700*                 ZERO DAY COUNT ON NEW LISTINGS.                *
004800*  07/08/00  RLM  RUN-LEVEL RS SUMMARY (AVERAGE RATING, COUNT OF *
004900*                 RATINGS 70 AND OVER) ADDED FOR THE COMMITTEE'S *
005000*                 MONTHLY PACKAGE (REQ TS-118).                  *
005100*  05/23/02  RLM  PRICE-HISTORY AND BENCHMARK TABLE SIZES RAISED *
005200*                 TO 2000 ROWS TO COVER THE LONGER TAPE THE NEW  *
005300*                 DATA VENDOR SENDS.                             *
005400*  03/11/02  DKO  ANNUAL EDP DOCUMENTATION AUDIT (REQ TS-118).    *
005500*                 SAME AUDIT THAT TOUCHED SYMVALID.  THIS IS THE *
005600*                 PROGRAM THE AUDITOR SPENT THE MOST TIME ON --  *
005700*                 THE RS-RATING AND SCALE-MAPPING BLOCKS HAD NO  *
005800*                 COMMENTARY BEYOND THE ORIGINAL ONE-LINE NOTES  *
005900*                 ABOVE, AND A READER WITHOUT THE COMMITTEE'S    *
006000*                 ORIGINAL WRITE-UP COULD NOT RECONSTRUCT WHY    *
006100*                 THE BREAKPOINTS ARE WHERE THEY ARE.  ADDED     *
006200*                 PARAGRAPH-LEVEL AND FIELD-LEVEL COMMENTARY     *
006300*                 THROUGHOUT.  NO LOGIC CHANGED -- SIGNED OFF    *
006400*                 PER THE AUDIT FINDING SIGN-OFF SHEET DATED     *
006500*                 03/08/02, SAME SHEET AS SYMVALID.              *
006600******************************************************************
006700 ENVIRONMENT DIVISION.
006800*----------------------------------------------------------------*
006900*  CONFIGURATION SECTION                                         *
007000*----------------------------------------------------------------*
007100*        NUMERIC-TRADE-DATE EXISTS SO A FUTURE EDIT PARAGRAPH     *
007200*        COULD VALIDATE A TRADE-DATE FIELD WITHOUT SPELLING OUT  *
007300*        THE RANGE TEST INLINE -- NOT EXERCISED TODAY BECAUSE    *
007400*        BOTH FEEDS COME FROM A TRUSTED INTERNAL LOAD JOB, BUT   *
007500*        KEPT HERE SINCE THE STANDARD CALLS FOR ONE CLASS TEST   *
007600*        PER DATE-BEARING PROGRAM.                                *
007700 CONFIGURATION SECTION.
007800 SPECIAL-NAMES.
007900     CLASS NUMERIC-TRADE-DATE IS "0" THRU "9".
008000
008100*----------------------------------------------------------------*
008200*  INPUT-OUTPUT SECTION -- FIVE FILES, TWO IN, ONE LOOK-UP, TWO  *
008300*  OUT.  SYMWORK/PRCHIST/BENCHHST COME FROM UPSTREAM JOBS;       *
008400*  ANLYWORK/SUMWORK ARE THIS JOB'S OWN HAND-OFF TO RSLTRPT.      *
008500*----------------------------------------------------------------*
008600 INPUT-OUTPUT SECTION.
008700 FILE-CONTROL.
008800*        SCRUBBED, DEDUPED SYMBOL LIST FROM SYMVALID -- THIS IS
008900*        THE DRIVER FOR THE MAIN LOOP BELOW; ONE PASS THROUGH
009000*        THIS FILE IS ONE PASS THROUGH THE WHOLE SCREEN JOB.
009100     SELECT SYM-WORK-FILE ASSIGN TO SYMWORK
009200         ORGANIZATION IS LINE SEQUENTIAL
009300         FILE STATUS IS WS-SYM-WORK-STATUS.
009400
009500*        DAILY PRICE HISTORY, GROUPED BY SYMBOL, ASCENDING DATE
009600*        WITHIN A SYMBOL -- SEE PRCHIST.CPY.  READ WITH A
009700*        ONE-RECORD LOOK-AHEAD SO 400000-* KNOWS WHERE ONE
009800*        SYMBOL'S GROUP ENDS WITHOUT A SEPARATE SORT STEP.
009900     SELECT PRC-HIST-FILE ASSIGN TO PRCHIST
010000         ORGANIZATION IS LINE SEQUENTIAL
010100         FILE STATUS IS WS-PRC-HIST-STATUS.
010200
010300*        MARKET-INDEX DAILY CLOSE, SAME DATE ORDERING -- LOADED
010400*        ONCE INTO WS-BMK-TABLE BEFORE THE MAIN LOOP (REQ
010500*        TS-051) SINCE EVERY SYMBOL'S RS CALC NEEDS THE SAME
010600*        BENCHMARK SERIES.
010700     SELECT BMK-HIST-FILE ASSIGN TO BENCHHST
010800         ORGANIZATION IS LINE SEQUENTIAL
010900         FILE STATUS IS WS-BMK-HIST-STATUS.
011000
011100*        ONE ANLYWORK ROW PER SYMBOL ANALYZED -- METRICS, RS
011200*        RATING, SCORE AND FAIL-REASON TEXT.  RSLTRPT READS THIS
011300*        TO BUILD THE COLUMNAR RESULTS REPORT.
011400     SELECT ANL-WORK-FILE ASSIGN TO ANLYWORK
011500         ORGANIZATION IS LINE SEQUENTIAL
011600         FILE STATUS IS WS-ANL-WORK-STATUS.
011700
011800*        ONE SUMWORK ROW FOR THE WHOLE RUN -- COUNTS AND
011900*        AVERAGES FOR THE COMMITTEE'S MONTHLY PACKAGE (REQ
012000*        TS-118).  RSLTRPT PRINTS IT AS THE TRAILING SUMMARY
012100*        BLOCK ON THE RESULTS REPORT.
012200     SELECT SUM-WORK-FILE ASSIGN TO SUMWORK
012300         ORGANIZATION IS LINE SEQUENTIAL
012400         FILE STATUS IS WS-SUM-WORK-STATUS.
012500
012600 DATA DIVISION.
012700 FILE SECTION.
012800*        SEE SYMWORK.CPY -- CLEAN SYMBOL PLUS ITS SEQUENCE NUMBER.
012900 FD  SYM-WORK-FILE
013000     LABEL RECORDS ARE STANDARD.
013100 COPY SYMWORK.
013200
013300*        SEE PRCHIST.CPY -- ONE TRADING DAY'S OHLC AND VOLUME.
013400 FD  PRC-HIST-FILE
013500     LABEL RECORDS ARE STANDARD.
013600 COPY PRCHIST.
013700
013800*        SEE BENCHHST.CPY -- ONE TRADING DAY'S INDEX CLOSE.
013900 FD  BMK-HIST-FILE
014000     LABEL RECORDS ARE STANDARD.
014100 COPY BENCHHST.
014200
014300*        SEE ANLRSLT.CPY -- THE FULL RESULT ROW RSLTRPT PRINTS.
014400 FD  ANL-WORK-FILE
014500     LABEL RECORDS ARE STANDARD.
014600 COPY ANLRSLT.
014700
014800*        SEE RUNSUMM.CPY -- THE ONE-ROW RUN SUMMARY.
014900 FD  SUM-WORK-FILE
015000     LABEL RECORDS ARE STANDARD.
015100 COPY RUNSUMM.
015200
015300 WORKING-STORAGE SECTION.
015400*----------------------------------------------------------------*
015500*  FILE STATUS AND RUN SWITCHES                                  *
015600*----------------------------------------------------------------*
015700*        ONE TWO-BYTE STATUS PER SELECT ABOVE, SAME HOUSE HABIT
015800*        AS EVERY OTHER PROGRAM IN THIS SUITE -- THE DECLARATIVES
015900*        SECTION BELOW DUMPS ALL FIVE WHEN ANY ONE OF THEM GOES
016000*        BAD, SINCE THE USE PROCEDURE DOES NOT TELL US WHICH
016100*        FILE TRIPPED IT.
016200 01  WS-FILE-STATUSES.
016300     05  WS-SYM-WORK-STATUS        PIC X(02) VALUE SPACES.
016400     05  WS-PRC-HIST-STATUS        PIC X(02) VALUE SPACES.
016500     05  WS-BMK-HIST-STATUS        PIC X(02) VALUE SPACES.
016600     05  WS-ANL-WORK-STATUS        PIC X(02) VALUE SPACES.
016700     05  WS-SUM-WORK-STATUS        PIC X(02) VALUE SPACES.
016800*        PAD TO AN EVEN 20 BYTES -- HOUSE HABIT ON STATUS GROUPS.
016900     05  FILLER                    PIC X(10).
017000
017100*        FOUR SWITCHES: THREE EOF FLAGS FOR THE THREE INPUT
017200*        FILES, PLUS THE MOVING-AVERAGE "IS THIS MA EVEN
017300*        DEFINED" FLAG THAT 220000-* SETS FOR EVERY CALLER.
017400*        EACH OF THE FOUR SWITCHES BELOW IS A SINGLE BYTE WITH A
017500*        PAIR OF 88-LEVELS, THE SAME "88 FOR THE TRUE SIDE, 88
017600*        FOR THE FALSE SIDE" HABIT THE HOUSE USES ON EVERY
017700*        SWITCH -- A PLAIN IF WS-EOF-SYM-WORK-SW = 'Y' WOULD
017800*        WORK JUST AS WELL AT RUN TIME, BUT THE TWO CONDITION
017900*        NAMES READ LIKE ENGLISH AT EVERY CALL SITE AND THAT IS
018000*        WORTH THE TWO EXTRA LINES PER SWITCH.
018100*        SEPARATE SWITCHES PER FILE, NOT ONE SHARED "EOF-SW",
018200*        BECAUSE THE MAIN LOOP WATCHES THE SYMBOL FILE'S EOF
018300*        WHILE THE LOOK-AHEAD LOGIC IN 400000-*/410000-* IS
018400*        WATCHING THE PRICE FILE'S EOF AT THE SAME TIME, AND THE
018500*        BENCHMARK LOAD IN 150000-*/151000-* WATCHES ITS OWN.
018600*        SHARING ONE FLAG ACROSS ALL THREE WOULD HAVE ONE READ'S
018700*        EOF MASK ANOTHER'S.
018800 01  WS-RUN-SWITCHES.
018900*        SET TRUE ONLY BY 300000-BEGN-PRCS-ONE-SYMBL'S OWN
019000*        AT END CLAUSE; TESTED BY MAIN-PARAGRAPH'S UNTIL.
019100     05  WS-EOF-SYM-WORK-SW        PIC X(01) VALUE 'N'.
019200         88  END-OF-SYM-WORK-FILE          VALUE 'Y'.
019300         88  NOT-END-OF-SYM-WORK-FILE      VALUE 'N'.
019400*        SET TRUE BY 410000-BEGN-READ-ONE-PRC-REC; TESTED BY
019500*        400000-*'S LOOK-AHEAD LOOP AND BY 440000-* WHEN IT
019600*        CHECKS WHETHER THERE WAS ANY PRICE HISTORY AT ALL.
019700     05  WS-EOF-PRC-HIST-SW        PIC X(01) VALUE 'N'.
019800         88  END-OF-PRC-HIST-FILE          VALUE 'Y'.
019900         88  NOT-END-OF-PRC-HIST-FILE      VALUE 'N'.
020000*        SET TRUE BY 151000-BEGN-LOAD-ONE-BMK-REC; TESTED ONLY
020100*        BY 150000-*'S OWN LOAD LOOP, NEVER AGAIN AFTERWARD --
020200*        ONCE THE BENCHMARK TABLE IS LOADED THIS SWITCH HAS NO
020300*        FURTHER JOB TO DO FOR THE REST OF THE RUN.
020400     05  WS-EOF-BMK-HIST-SW        PIC X(01) VALUE 'N'.
020500         88  END-OF-BMK-HIST-FILE          VALUE 'Y'.
020600         88  NOT-END-OF-BMK-HIST-FILE      VALUE 'N'.
020700*        THE ONE SWITCH IN THIS GROUP THAT IS NOT ABOUT FILE
020800*        EOF -- IT IS HOW THE SHARED MOVING-AVERAGE ENGINE AT
020900*        220000-* TELLS EVERY ONE OF ITS CALLERS WHETHER THE
021000*        MINIMUM-DAYS RULE (REQ TS-044) WAS MET.  SET FRESH AT
021100*        THE TOP OF EVERY 220000-* CALL, NEVER CARRIED OVER
021200*        FROM THE PREVIOUS CALL.
021300     05  WS-MA-DEFN-SW             PIC X(01) VALUE 'N'.
021400         88  WS-MA-IS-DEFINED              VALUE 'Y'.
021500         88  WS-MA-NOT-DEFINED             VALUE 'N'.
021600*        PAD TO AN EVEN 10 BYTES.
021700     05  FILLER                    PIC X(06).
021800
021900*        78-LEVEL CONSTANTS -- SAME IDIOM THE TICKER-MAINTENANCE
022000*        JOBS USE FOR THEIR MAGIC NUMBERS, SO A FUTURE CHANGE TO
022100*        THE MINIMUM-TRACK-RECORD RULE OR THE PASSING SCORE IS
022200*        ONE LINE HERE INSTEAD OF A SEARCH-AND-REPLACE THROUGH
022300*        THE PROCEDURE DIVISION.
022400 78  CTE-ZERO                                   VALUE 0.
022500 78  CTE-ONE                                    VALUE 1.
022600 78  CTE-FIFTY                                  VALUE 50.
022700*        REQ TS-104 -- BELOW THIS MANY TRADING DAYS ON FILE, A
022800*        SYMBOL GOES STRAIGHT TO THE INSUFFICIENT-DATA RESULT
022900*        ROW INSTEAD OF THROUGH THE INDICATOR/RS/CRITERIA BLOCKS.
023000 78  CTE-MIN-DAYS-REQUIRED                      VALUE 50.
023100*        SEVEN CRITERIA, SEVEN POSSIBLE POINTS -- PASS REQUIRES
023200*        ALL SEVEN, NOT A MAJORITY.
023300 78  CTE-MAX-SCORE                              VALUE 7.
023400*        CRITERION 7's THRESHOLD AND THE RUN SUMMARY'S "STRONG
023500*        RS" COUNT BOTH USE THIS SAME BREAKPOINT.
023600 78  CTE-RS-PASS-RATING                          VALUE 70.
023700
023800*----------------------------------------------------------------*
023900*  RUN COUNTERS AND RS-SUMMARY ACCUMULATORS -- ALL COMP, THIS    *
024000*  JOB CAN RUN OVER A FULL EXCHANGE LIST.                        *
024100*----------------------------------------------------------------*
024200 01  WS-RUN-COUNTERS.
024300*        BUMPED ONCE PER SYM-WORK-FILE RECORD READ, REGARDLESS
024400*        OF WHETHER THE SYMBOL ENDS UP PASSING OR FAILING.
024500     05  WS-TOTAL-ANALYZED         PIC 9(05) COMP VALUE ZERO.
024600*        BUMPED ONLY WHEN ANL-STATUS-PASS IS SET, I.E. ALL SEVEN
024700*        CRITERIA MET.
024800     05  WS-PASSED-COUNT           PIC 9(05) COMP VALUE ZERO.
024900*        BUMPED WHENEVER THE RS RATING ITSELF CLEARS 70, WHETHER
025000*        OR NOT THE OTHER SIX CRITERIA DID -- THIS IS A
025100*        DIFFERENT CUT THAN WS-PASSED-COUNT AND THE COMMITTEE
025200*        WANTS BOTH NUMBERS (REQ TS-118).
025300     05  WS-RS-GE-70-COUNT         PIC 9(05) COMP VALUE ZERO.
025400*        RUNNING TOTAL OF EVERY SYMBOL'S RS RATING -- DIVIDED BY
025500*        WS-TOTAL-ANALYZED DOWN IN 600000-* TO GET THE RUN
025600*        AVERAGE.  NINE-DIGIT WIDTH COVERS A 2000-SYMBOL RUN AT
025700*        A RATING OF 99 EACH WITH ROOM TO SPARE.
025800     05  WS-RS-RATING-SUM          PIC 9(07) COMP VALUE ZERO.
025900*        ALL FIVE COUNTERS ABOVE ARE COMP, NOT DISPLAY --
026000*        NOTHING IN THIS GROUP IS EVER PRINTED OR STRUNG
026100*        DIRECTLY; EACH ONE IS ONLY EVER ADDED TO, COMPARED, OR
026200*        MOVED INTO A SUM-* OUTPUT FIELD DOWN IN 600000-*, AND A
026300*        BINARY COUNTER IS CHEAPER TO ADD ONE TO A SYMBOL AT A
026400*        TIME THAN A ZONED-DECIMAL ONE.  CONTRAST THAT WITH
026500*        EVERY ANL-* AND DER-* METRIC FIELD IN THIS PROGRAM,
026600*        WHICH IS DISPLAY BECAUSE IT ENDS UP ON THE RESULTS
026700*        REPORT OR IS MOVED STRAIGHT INTO A DISPLAY-USAGE OUTPUT
026800*        RECORD FIELD.
026900*        PAD TO AN EVEN 30 BYTES.
027000     05  FILLER                    PIC X(08).
027100
027200*----------------------------------------------------------------*
027300*  CURRENT SYMBOL BEING PROCESSED                                *
027400*----------------------------------------------------------------*
027500*        SET AT THE TOP OF 300000-* AND READ BY EVERY PARAGRAPH
027600*        DOWNSTREAM THAT NEEDS TO KNOW WHICH TICKER IS IN THE
027700*        MACHINE RIGHT NOW -- THE PRICE-HISTORY LOOK-AHEAD
027800*        COMPARE AT 400000-* IS THE BIGGEST CONSUMER OF THIS.
027900 01  WS-CURRENT-SYMBOL             PIC X(10) VALUE SPACES.
028000
028100*----------------------------------------------------------------*
028200*  BENCHMARK TABLE -- LOADED ONCE, AHEAD OF THE MAIN SYMBOL      *
028300*  LOOP (REQ TS-051).  SAME TABLE SERVES EVERY SYMBOL'S RS CALC. *
028400*----------------------------------------------------------------*
028500*        WS-BMK-COUNT IS THE ACTUAL ROW COUNT LOADED BELOW 2000;
028600*        THE OCCURS DEPENDING ON CLAUSE ON WS-BMK-TABLE USES IT
028700*        SO EVERY SUBSEQUENT VARYING/SEARCH OVER THE TABLE SEES
028800*        ONLY THE ROWS ACTUALLY LOADED, NOT THE FULL 2000 SLOTS.
028900 01  WS-BMK-TABLE-CTL.
029000     05  WS-BMK-COUNT              PIC 9(04) COMP VALUE ZERO.
029100     05  FILLER                    PIC X(04).
029200
029300*        2000 ROWS COVERS ROUGHLY EIGHT YEARS OF TRADING DAYS --
029400*        RAISED FROM A SMALLER SIZE ON 05/23/02 WHEN THE DATA
029500*        VENDOR SWITCHED TO A LONGER STANDARD HISTORY WINDOW.
029600 01  WS-BMK-TABLE         OCCURS 0001 TO 2000 TIMES
029700                           DEPENDING ON WS-BMK-COUNT
029800                           INDEXED BY IDX-BMK.
029900*        YYYYMMDD AS TEXT, NOT A DATE FIELD -- COMPARED BYTE FOR
030000*        BYTE AGAINST WS-PRC-TBL-DATE IN THE ALIGN-TABLE MERGE
030100*        BELOW, WHICH WORKS BECAUSE BOTH FEEDS ZERO-PAD THE SAME
030200*        WAY.
030300     05  WS-BMK-TBL-DATE           PIC X(08).
030400*        BROKEN-OUT YYYY/MM/DD VIEW OF THE SAME 8 BYTES, SAME
030500*        LEVEL AS THE FIELD IT REDEFINES, PER THE STANDARD --
030600*        NOT ACTUALLY READ ANYWHERE TODAY, KEPT FOR THE DAY A
030700*        CALENDAR-AWARE EDIT IS NEEDED ON THE BENCHMARK FEED.
030800     05  WS-BMK-TBL-DATE-GRP REDEFINES WS-BMK-TBL-DATE.
030900         10  WS-BMK-TBL-YYYY       PIC X(04).
031000         10  WS-BMK-TBL-MM         PIC X(02).
031100         10  WS-BMK-TBL-DD         PIC X(02).
031200     05  WS-BMK-TBL-CLOSE          PIC S9(7)V99.
031300*        PAD TO AN EVEN 22 BYTES PER ROW.
031400     05  FILLER                    PIC X(04).
031500
031600*----------------------------------------------------------------*
031700*  PER-SYMBOL PRICE-HISTORY TABLE, RELOADED FOR EACH SYMBOL OFF  *
031800*  THE GROUPED PRICE-HISTORY FEED (LOOK-AHEAD CONTROL BREAK).    *
031900*----------------------------------------------------------------*
032000*        RESET TO ZERO AT THE TOP OF EVERY 400000-* CALL --
032100*        THIS TABLE HOLDS ONE SYMBOL'S HISTORY AT A TIME, NOT
032200*        THE WHOLE FEED.
032300 01  WS-PRC-TABLE-CTL.
032400     05  WS-PRC-COUNT              PIC 9(04) COMP VALUE ZERO.
032500     05  FILLER                    PIC X(04).
032600
032700*        SAME 2000-ROW SIZING RATIONALE AS THE BENCHMARK TABLE
032800*        ABOVE -- A SINGLE SYMBOL'S OWN TAPE WILL NEVER RUN THAT
032900*        LONG IN PRACTICE, BUT THE TWO TABLES ARE COMPARED
033000*        ROW-FOR-ROW IN THE RS ALIGN MERGE SO THEY ARE KEPT THE
033100*        SAME MAXIMUM SIZE.
033200 01  WS-PRC-TABLE          OCCURS 0001 TO 2000 TIMES
033300                            DEPENDING ON WS-PRC-COUNT
033400                            INDEXED BY IDX-PRC.
033500     05  WS-PRC-TBL-DATE           PIC X(08).
033600     05  WS-PRC-TBL-HIGH           PIC S9(7)V99.
033700     05  WS-PRC-TBL-LOW            PIC S9(7)V99.
033800     05  WS-PRC-TBL-CLOSE          PIC S9(7)V99.
033900*        12 DIGITS -- COMFORTABLY COVERS A MEGA-CAP'S DAILY
034000*        SHARE VOLUME ON A HIGH-TURNOVER DAY.
034100     05  WS-PRC-TBL-VOLUME         PIC 9(12).
034200*        PAD TO AN EVEN 42 BYTES PER ROW.
034300     05  FILLER                    PIC X(04).
034400
034500*----------------------------------------------------------------*
034600*  LOOK-AHEAD HOLDING AREA FOR THE PRICE-HISTORY CONTROL BREAK.  *
034700*----------------------------------------------------------------*
034800*        410000-* READS ONE ROW AHEAD OF WHERE 400000-* IS
034900*        LOADING THE CURRENT SYMBOL'S TABLE -- WHEN THE
035000*        LOOK-AHEAD SYMBOL CHANGES, THAT IS HOW 400000-* KNOWS
035100*        THE CURRENT SYMBOL'S GROUP HAS ENDED, WITHOUT A SORT
035200*        OR A SEPARATE CONTROL-BREAK FIELD ON THE PRICE FEED.
035300 01  WS-PRC-LOOKAHEAD-REC.
035400     05  WS-PRC-LA-SYMBOL          PIC X(10).
035500     05  WS-PRC-LA-DATE            PIC X(08).
035600*        BROKEN-OUT YYYY/MM/DD VIEW, SAME LEVEL AS THE FIELD IT
035700*        REDEFINES -- LIKE WS-BMK-TBL-DATE-GRP ABOVE, KEPT FOR A
035800*        FUTURE CALENDAR EDIT, NOT READ TODAY.
035900     05  WS-PRC-LA-DATE-GRP REDEFINES WS-PRC-LA-DATE.
036000         10  WS-PRC-LA-YYYY        PIC X(04).
036100         10  WS-PRC-LA-MM          PIC X(02).
036200         10  WS-PRC-LA-DD          PIC X(02).
036300     05  WS-PRC-LA-HIGH            PIC S9(7)V99.
036400     05  WS-PRC-LA-LOW             PIC S9(7)V99.
036500     05  WS-PRC-LA-CLOSE           PIC S9(7)V99.
036600     05  WS-PRC-LA-VOLUME          PIC 9(12).
036700*        PAD TO AN EVEN 52 BYTES.
036800     05  FILLER                    PIC X(04).
036900
037000*----------------------------------------------------------------*
037100*  STOCK-VS-BENCHMARK ALIGNED SERIES -- ONLY DATES PRESENT ON    *
037200*  BOTH FEEDS GO IN HERE (REQ TS-051 FOLLOW-UP, 10/02/96).       *
037300*----------------------------------------------------------------*
037400*        BUILT FRESH FOR EACH SYMBOL BY 445000-*/446000-* BELOW.
037500*        EXTRA DECIMAL PLACE (V9999 VS. THE V99 ON THE RAW
037600*        PRICE TABLES) BECAUSE THE RS RETURN CALCULATION DIVIDES
037700*        TWO CLOSES AND WE WANT TO CARRY THE PRECISION FORWARD
037800*        A LITTLE FURTHER THAN THE RAW PRICE ITSELF NEEDS.
037900 01  WS-ALIGN-TABLE-CTL.
038000     05  WS-ALIGN-COUNT            PIC 9(04) COMP VALUE ZERO.
038100     05  FILLER                    PIC X(04).
038200
038300 01  WS-ALIGN-TABLE         OCCURS 0001 TO 2000 TIMES
038400                             DEPENDING ON WS-ALIGN-COUNT
038500                             INDEXED BY IDX-ALIGN.
038600     05  WS-ALIGN-STK-CLOSE        PIC S9(7)V9999.
038700     05  WS-ALIGN-BMK-CLOSE        PIC S9(7)V9999.
038800*        PAD TO AN EVEN 24 BYTES PER ROW.
038900     05  FILLER                    PIC X(04).
039000
039100*----------------------------------------------------------------*
039200*  RELATIVE-STRENGTH PERIOD/WEIGHT TABLE -- FOUR LOOK-BACK       *
039300*  WINDOWS, PER THE INVESTMENT COMMITTEE'S WRITE-UP (08/14/92).  *
039400*----------------------------------------------------------------*
039500*        LOADED AS EIGHT FILLER SLOTS (DAYS/WEIGHT, DAYS/WEIGHT,
039600*        ...) AND RE-VIEWED BELOW AS A FOUR-ENTRY TABLE -- SAME
039700*        "LOAD BY FILLER, RE-VIEW BY REDEFINES" IDIOM AS THE
039800*        ALIAS TABLE IN SYMVALID, SO A FUTURE COMMITTEE REVISION
039900*        TO THE WEIGHTING SCHEME IS A ONE-LINE-PER-PERIOD EDIT
040000*        HERE RATHER THAN A HUNT THROUGH THE PROCEDURE DIVISION.
040100 01  WS-RS-PERIOD-TABLE.
040200*        13-WEEK (QUARTER) LOOK-BACK, 40 PERCENT OF THE RATING.
040300     05  FILLER                    PIC 9(03) VALUE 063.
040400     05  FILLER                    PIC 9(01)V99 VALUE 0.40.
040500*        26-WEEK (HALF-YEAR), 20 PERCENT.
040600     05  FILLER                    PIC 9(03) VALUE 126.
040700     05  FILLER                    PIC 9(01)V99 VALUE 0.20.
040800*        39-WEEK (THREE QUARTERS), 20 PERCENT.
040900     05  FILLER                    PIC 9(03) VALUE 189.
041000     05  FILLER                    PIC 9(01)V99 VALUE 0.20.
041100*        52-WEEK (FULL YEAR), 20 PERCENT -- THE FOUR WEIGHTS SUM
041200*        TO 1.00 BY DESIGN.
041300     05  FILLER                    PIC 9(03) VALUE 252.
041400     05  FILLER                    PIC 9(01)V99 VALUE 0.20.
041500*        RE-VIEW THE EIGHT FILLERS ABOVE AS FOUR DAYS/WEIGHT
041600*        PAIRS -- 450000-*/451000-* BELOW WALK THIS TABLE ONE
041700*        PERIOD AT A TIME.
041800 01  WS-RS-PERIOD-TABLE-RED REDEFINES WS-RS-PERIOD-TABLE.
041900     05  WS-RS-PERIOD-ENTRY OCCURS 4 TIMES INDEXED BY IDX-RS-PER.
042000         10  WS-RS-PERIOD-DAYS    PIC 9(03).
042100         10  WS-RS-PERIOD-WEIGHT  PIC 9(01)V99.
042200*        77-LEVEL ROW COUNT FOR THE TABLE ABOVE -- BUMP THIS IF
042300*        A FUTURE COMMITTEE REVISION ADDS A FIFTH LOOK-BACK
042400*        WINDOW.
042500 77  WS-RS-PERIOD-TABLE-SIZE       PIC 9(01) COMP VALUE 4.
042600
042700*----------------------------------------------------------------*
042800*  RS-RATING WORK FIELDS                                        *
042900*----------------------------------------------------------------*
043000*        WS-RS-RELATIVE-PERF IS THE WEIGHTED SUM 450000-*
043100*        BUILDS UP ACROSS ALL FOUR PERIODS; 470000-* THEN MAPS
043200*        THAT ONE NUMBER ONTO THE 1-99 SCALE.
043300 01  WS-RS-WORK-AREA.
043400     05  WS-RS-RELATIVE-PERF       PIC S9(05)V9999 VALUE ZERO.
043500*        ONE PERIOD'S WEIGHTED CONTRIBUTION, ADDED INTO
043600*        WS-RS-RELATIVE-PERF BY 451000-*.
043700     05  WS-RS-PERIOD-CONTRIB      PIC S9(05)V9999 VALUE ZERO.
043800*        THE STOCK'S OWN PERCENT RETURN OVER ONE LOOK-BACK
043900*        WINDOW.
044000     05  WS-RS-STOCK-RETURN        PIC S9(05)V9999 VALUE ZERO.
044100*        THE BENCHMARK'S PERCENT RETURN OVER THE SAME WINDOW --
044200*        WS-RS-STOCK-RETURN MINUS THIS IS THE "RELATIVE" PART
044300*        OF RELATIVE STRENGTH.
044400     05  WS-RS-BMK-RETURN          PIC S9(05)V9999 VALUE ZERO.
044500*        HOW MANY ALIGNED-TABLE ROWS TO LOOK BACK FOR THE
044600*        CURRENT PERIOD (63/126/189/252).
044700     05  WS-RS-LOOKBACK-IDX        PIC 9(04) COMP VALUE ZERO.
044800*        THE ACTUAL ALIGNED-TABLE SUBSCRIPT THAT LOOK-BACK
044900*        RESOLVES TO: WS-ALIGN-COUNT MINUS THE LOOKBACK PLUS 1.
045000     05  WS-RS-BACK-IDX            PIC 9(04) COMP VALUE ZERO.
045100*        WORKING SUBSCRIPTS FOR THE TWO-POINTER ALIGN-TABLE
045200*        MERGE IN 445000-*/446000-*.
045300     05  WS-RS-ALIGN-PRC-PTR       PIC 9(04) COMP VALUE ZERO.
045400     05  WS-RS-ALIGN-BMK-PTR       PIC 9(04) COMP VALUE ZERO.
045500*        MOST-RECENT (TODAY'S) ALIGNED CLOSE ON EACH SIDE --
045600*        EVERY PERIOD'S RETURN IS MEASURED FROM THE SAME "TODAY"
045700*        BACK TO ITS OWN LOOK-BACK POINT.
045800     05  WS-RS-LAST-STK-CLOSE      PIC S9(7)V9999 VALUE ZERO.
045900     05  WS-RS-LAST-BMK-CLOSE      PIC S9(7)V9999 VALUE ZERO.
046000*        THE CLOSE N TRADING DAYS BACK ON EACH SIDE, FOR
046100*        WHICHEVER PERIOD IS CURRENTLY BEING SCORED.
046200     05  WS-RS-BACK-STK-CLOSE      PIC S9(7)V9999 VALUE ZERO.
046300     05  WS-RS-BACK-BMK-CLOSE      PIC S9(7)V9999 VALUE ZERO.
046400*        FINAL 1-99 RATING, ALSO MOVED TO ANL-RS-RATING DOWN IN
046500*        500000-BEGN-BUILD-ANL-RSLT.
046600     05  WS-RS-RATING              PIC 9(02) VALUE ZERO.
046700*        SCRATCH FIELDS FOR THE PIECEWISE SCALE MAP IN 470000-*;
046800*        SEE THAT PARAGRAPH'S BANNER FOR HOW THE THREE BELOW
046900*        WORK TOGETHER.
047000     05  WS-RS-SCALE-CANDIDATE     PIC S9(05)V9999 VALUE ZERO.
047100     05  WS-RS-SCALE-FRACTION      PIC S9(05)V9999 VALUE ZERO.
047200*        NO DECIMAL PLACES AND COMP -- STORING A FRACTIONAL
047300*        VALUE HERE WITHOUT ROUNDED IS HOW THIS PARAGRAPH GETS
047400*        ITS INT()-STYLE TRUNCATION TOWARD ZERO.
047500     05  WS-RS-SCALE-WHOLE         PIC S9(05) COMP VALUE ZERO.
047600*        PAD TO AN EVEN 46 BYTES.
047700     05  FILLER                    PIC X(04).
047800
047900*----------------------------------------------------------------*
048000*  DERIVED METRICS FOR THE SYMBOL CURRENTLY IN THE MACHINE.      *
048100*----------------------------------------------------------------*
048200*        DER-* FIELDS -- PRICE, THREE MOVING AVERAGES, MA-200
048300*        TREND FLAG, 52-WEEK RANGE, VOLUME STATS, AND THE
048400*        DER-DATA-OK SWITCH 480000-* TESTS BEFORE SCORING ANY
048500*        CRITERION.  SEE DERMETR.CPY FOR THE FULL LAYOUT.
048600 COPY DERMETR.
048700
048800*----------------------------------------------------------------*
048900*  MOVING-AVERAGE WORK AREA -- SHARED BY EVERY MA CALL.  CALLER  *
049000*  SETS THE -AS-OF-IDX/-WINDOW/-MIN-DAYS FIELDS, THEN PERFORMS   *
049100*  220000-BEGN-CALC-MOVING-AVG; RESULT COMES BACK IN -RESULT.    *
049200*----------------------------------------------------------------*
049300*        ONE SHARED WORK AREA FOR ALL THREE (50/150/200-DAY)
049400*        AVERAGES PLUS THE MA-200-TREND LOOK-BACK CALL -- AVOIDS
049500*        FOUR COPIES OF THE SAME SUM-AND-DIVIDE LOGIC.
049600 01  WS-MA-WORK-AREA.
049700*        TABLE ROW TO TREAT AS "TODAY" FOR THIS CALL.
049800     05  WS-MA-AS-OF-IDX           PIC 9(04) COMP VALUE ZERO.
049900*        REQUESTED WINDOW -- 50, 150 OR 200.
050000     05  WS-MA-WINDOW              PIC 9(03) COMP VALUE ZERO.
050100*        REQ TS-044 -- MINIMUM TRADING DAYS BEFORE THE AVERAGE
050200*        IS CONSIDERED MEANINGFUL (25/75/100, HALF THE WINDOW).
050300     05  WS-MA-MIN-DAYS            PIC 9(03) COMP VALUE ZERO.
050400*        ACTUAL WINDOW USED -- SHRUNK TO WS-MA-AS-OF-IDX WHEN
050500*        FEWER DAYS ARE ON FILE THAN THE FULL WINDOW CALLS FOR.
050600     05  WS-MA-EFFECTIVE-WINDOW    PIC 9(04) COMP VALUE ZERO.
050700*        FIRST TABLE ROW IN THE SUMMED RANGE.
050800     05  WS-MA-START-IDX           PIC 9(04) COMP VALUE ZERO.
050900*        RUNNING SUM OF CLOSES OVER THE WINDOW -- WIDE ENOUGH
051000*        (S9(9)V99) THAT 200 DAYS OF A HIGH-PRICED ISSUE CANNOT
051100*        OVERFLOW IT.
051200     05  WS-MA-SUM-CLOSE           PIC S9(9)V99 VALUE ZERO.
051300*        THE AVERAGE ITSELF, ROUNDED TO THE PENNY -- THIS IS
051400*        WHAT COMES BACK TO THE CALLER.
051500     05  WS-MA-RESULT              PIC S9(7)V99 VALUE ZERO.
051600*        PAD TO AN EVEN 38 BYTES.
051700     05  FILLER                    PIC X(04).
051800
051900*----------------------------------------------------------------*
052000*  52-WEEK RANGE AND VOLUME WORK FIELDS.                         *
052100*----------------------------------------------------------------*
052200*        SHARED SCRATCH FOR BOTH THE 52-WEEK HIGH/LOW WALK
052300*        (230000-*/231000-*) AND THE 50-DAY VOLUME SUM
052400*        (240000-*/241000-*) -- NEITHER IS ACTIVE AT THE SAME
052500*        TIME AS THE OTHER SO THEY SHARE THE SAME START-IDX.
052600 01  WS-RANGE-WORK-AREA.
052700     05  WS-RANGE-WINDOW           PIC 9(04) COMP VALUE ZERO.
052800     05  WS-RANGE-START-IDX        PIC 9(04) COMP VALUE ZERO.
052900*        14 DIGITS -- A 2000-ROW TABLE AT 12-DIGIT DAILY VOLUME
053000*        EACH COULD IN THEORY APPROACH THIS WIDTH, SO WE SIZE
053100*        THE ACCUMULATOR FOR THE WORST CASE RATHER THAN THE
053200*        50-DAY WINDOW WE ACTUALLY SUM OVER.
053300     05  WS-VOL-SUM                PIC 9(14) VALUE ZERO.
053400*        PAD TO AN EVEN 26 BYTES.
053500     05  FILLER                    PIC X(04).
053600
053700*----------------------------------------------------------------*
053800*  MINERVINI CRITERIA WORK AREA.                                 *
053900*----------------------------------------------------------------*
054000*        WS-CRIT-SCORE IS THE RUNNING COUNT OF CRITERIA MET,
054100*        0 THROUGH CTE-MAX-SCORE (7); COMPARED TO CTE-MAX-SCORE
054200*        DOWN IN 500000-* TO DECIDE PASS/FAIL.
054300 01  WS-CRITERIA-WORK-AREA.
054400     05  WS-CRIT-SCORE             PIC 9(01) COMP VALUE ZERO.
054500*        STRING POINTER INTO WS-FAIL-REASONS-BUFFER -- STARTS AT
054600*        1 AND ADVANCES AS EACH FAILED CRITERION'S TEXT (AND THE
054700*        SEPARATING "; ") IS STRUNG IN.
054800     05  WS-REASONS-PTR            PIC 9(03) COMP VALUE 1.
054900*        ASSEMBLY AREA FOR THE SEMICOLON-JOINED FAILURE-REASON
055000*        TEXT -- MOVED TO ANL-FAIL-REASONS WHOLE, ONCE, AT THE
055100*        END OF 480000-BEGN-EVAL-CRITERIA.
055200     05  WS-FAIL-REASONS-BUFFER    PIC X(200) VALUE SPACES.
055300*        ABSOLUTE VALUE OF DER-FROM-HIGH-PCT FOR CRITERION 6,
055400*        WHICH CARES HOW FAR OFF THE HIGH EITHER DIRECTION --
055500*        SEE 486000-* FOR WHY WE CANNOT JUST COMPARE THE SIGNED
055600*        FIGURE DIRECTLY.
055700     05  WS-CRIT-ABS-FROM-HIGH     PIC S9(04)V9 VALUE ZERO.
055800*        SET BY THE DATA-GATE CHECK AT THE TOP OF 480000-* --
055900*        ONCE FAILED, NONE OF THE SEVEN CRITERION PARAGRAPHS RUN
056000*        AT ALL.
056100     05  WS-DATA-GATE-SW           PIC X(01) VALUE 'N'.
056200         88  WS-DATA-GATE-FAILED           VALUE 'Y'.
056300         88  WS-DATA-GATE-PASSED           VALUE 'N'.
056400*        PAD TO AN EVEN 210 BYTES.
056500     05  FILLER                    PIC X(04).
056600
056700 PROCEDURE DIVISION.
056800*----------------------------------------------------------------*
056900*  DECLARATIVES -- FILE I/O ERROR HANDLING FOR ALL FIVE FILES.   *
057000*  SAME SHAPE AS SYMVALID'S: DUMP EVERY STATUS CODE AND STOP,    *
057100*  SINCE WE DO NOT KNOW WHICH FILE TRIPPED THE USE PROCEDURE.    *
057200*----------------------------------------------------------------*
057300 DECLARATIVES.
057400 FILE-ERROR-HANDLING SECTION.
057500     USE AFTER ERROR PROCEDURE ON SYM-WORK-FILE, PRC-HIST-FILE,
057600        BMK-HIST-FILE, ANL-WORK-FILE, SUM-WORK-FILE.
057700
057800*        ONE USE PROCEDURE COVERING ALL FIVE SELECTS RATHER THAN
057900*        FIVE SEPARATE SECTIONS -- THIS JOB HAS NO RECOVERY PATH
058000*        FOR A MID-RUN I/O ERROR ON ANY OF THE FIVE FILES, SO
058100*        THERE IS NOTHING TO GAIN BY HANDLING THEM SEPARATELY;
058200*        900-FILE-STATUS-CHECK BELOW JUST REPORTS EVERYTHING IT
058300*        KNOWS AND STOPS THE RUN COLD.  THE OPERATOR IS EXPECTED
058400*        TO READ THE STATUS CODES OFF THE CONSOLE LOG AND RERUN
058500*        AFTER WHATEVER CAUSED THE FAILURE (BAD TAPE, FULL DASD,
058600*        A FEED FILE THAT NEVER SHOWED UP) IS CLEARED.
058700 900-FILE-STATUS-CHECK.
058800     DISPLAY "STKANLYZ - FILE I/O ERROR ENCOUNTERED.".
058900     DISPLAY "SYM-WORK-FILE STATUS : [" WS-SYM-WORK-STATUS "]".
059000     DISPLAY "PRC-HIST-FILE STATUS : [" WS-PRC-HIST-STATUS "]".
059100     DISPLAY "BMK-HIST-FILE STATUS : [" WS-BMK-HIST-STATUS "]".
059200     DISPLAY "ANL-WORK-FILE STATUS : [" WS-ANL-WORK-STATUS "]".
059300     DISPLAY "SUM-WORK-FILE STATUS : [" WS-SUM-WORK-STATUS "]".
059400     STOP "STKANLYZ ABENDING - SEE OPERATOR LOG.".
059500 END DECLARATIVES.
059600
059700*----------------------------------------------------------------*
059800*  MAIN-PARAGRAPH -- START, LOAD THE BENCHMARK ONCE, PROCESS     *
059900*  EVERY SYMBOL TO EOF, WRITE THE RUN SUMMARY, FINISH.           *
060000*----------------------------------------------------------------*
060100 MAIN-PARAGRAPH.
060200*        FIVE STEPS, STRAIGHT LINE, NO BRANCHING AT THIS LEVEL --
060300*        THE BRANCHING ALL LIVES INSIDE THE PARAGRAPHS BELOW.
060400*        THAT IS DELIBERATE: ANYONE TRACING THIS JOB'S SHAPE ON
060500*        PAPER NEEDS TO SEE THE WHOLE RUN IN SIX LINES.
060600     PERFORM 100000-BEGN-STRT-PRGRM
060700        THRU 100000-ENDN-STRT-PRGRM
060800
060900*        REQ TS-051 -- LOAD THE WHOLE BENCHMARK SERIES ONCE,
061000*        BEFORE THE MAIN LOOP, RATHER THAN RE-READING IT FOR
061100*        EVERY SYMBOL.
061200     PERFORM 150000-BEGN-LOAD-BENCHMARK
061300        THRU 150000-ENDN-LOAD-BENCHMARK
061400
061500*        THE MAIN LOOP ITSELF -- ONE ITERATION PER SYMBOL ON THE
061600*        SYMWORK FEED, ENDING WHEN 300000-* SETS THE EOF SWITCH
061700*        ON ITS OWN READ.  EVERYTHING THIS JOB DOES TO A SINGLE
061800*        SYMBOL -- PRICE LOAD, INDICATORS, RS RATING, CRITERIA,
061900*        RESULT-RECORD WRITE -- HAPPENS SOMEWHERE UNDER THIS ONE
062000*        PERFORM.
062100     PERFORM 300000-BEGN-PRCS-ONE-SYMBL
062200        THRU 300000-ENDN-PRCS-ONE-SYMBL
062300       UNTIL END-OF-SYM-WORK-FILE
062400
062500*        REQ TS-118 -- ONE SUMMARY RECORD FOR THE WHOLE RUN,
062600*        WRITTEN ONLY AFTER EVERY SYMBOL HAS BEEN SCORED SO THE
062700*        COUNTS AND AVERAGE ARE FINAL.
062800     PERFORM 600000-BEGN-WRTE-RUN-SUMRY
062900        THRU 600000-ENDN-WRTE-RUN-SUMRY
063000
063100     PERFORM 800000-BEGN-FNSH-PRGRM
063200        THRU 800000-ENDN-FNSH-PRGRM
063300
063400     STOP RUN.
063500
063600*        OPEN ALL FIVE FILES AND PRIME THE PRICE-HISTORY
063700*        LOOK-AHEAD WITH ITS VERY FIRST ROW -- EVERYTHING
063800*        DOWNSTREAM IN 400000-* ASSUMES THE LOOK-AHEAD RECORD IS
063900*        ALREADY LOADED BEFORE THE MAIN LOOP STARTS.
064000 100000-BEGN-STRT-PRGRM.
064100     OPEN INPUT  SYM-WORK-FILE
064200     OPEN INPUT  PRC-HIST-FILE
064300     OPEN INPUT  BMK-HIST-FILE
064400     OPEN OUTPUT ANL-WORK-FILE
064500     OPEN OUTPUT SUM-WORK-FILE
064600
064700     DISPLAY "STKANLYZ - INDICATOR/RS/CRITERIA ANALYZER - START.".
064800
064900     PERFORM 410000-BEGN-READ-ONE-PRC-REC
065000        THRU 410000-ENDN-READ-ONE-PRC-REC.
065100 100000-ENDN-STRT-PRGRM.
065200     EXIT.
065300
065400*        LOAD THE ENTIRE BENCHMARK HISTORY INTO WS-BMK-TABLE IN
065500*        ONE PASS, TOP TO BOTTOM OF THE FEED.
065600 150000-BEGN-LOAD-BENCHMARK.
065700     PERFORM 151000-BEGN-LOAD-ONE-BMK-REC
065800        THRU 151000-ENDN-LOAD-ONE-BMK-REC
065900       UNTIL END-OF-BMK-HIST-FILE.
066000 150000-ENDN-LOAD-BENCHMARK.
066100     EXIT.
066200
066300*        ONE BENCHMARK ROW.  THE "< 2000" GUARD IS A BELT-AND-
066400*        SUSPENDERS CHECK -- THE TABLE IS SIZED FOR UP TO 2000
066500*        ROWS, AND IF THE FEED EVER EXCEEDED THAT THIS PARAGRAPH
066600*        SIMPLY STOPS LOADING RATHER THAN ABENDING ON A
066700*        SUBSCRIPT-RANGE ERROR.
066800 151000-BEGN-LOAD-ONE-BMK-REC.
066900     READ BMK-HIST-FILE RECORD
067000        AT END
067100           SET END-OF-BMK-HIST-FILE TO TRUE
067200
067300        NOT AT END
067400           IF WS-BMK-COUNT < 2000
067500              ADD 1 TO WS-BMK-COUNT
067600              MOVE BMK-TRADE-DATE
067700                TO WS-BMK-TBL-DATE (WS-BMK-COUNT)
067800              MOVE BMK-CLOSE-PRICE
067900                TO WS-BMK-TBL-CLOSE (WS-BMK-COUNT)
068000           END-IF
068100     END-READ.
068200 151000-ENDN-LOAD-ONE-BMK-REC.
068300     EXIT.
068400
068500*        ONE SYMBOL, START TO FINISH.  LOAD ITS PRICE GROUP,
068600*        ROUTE EITHER TO THE INSUFFICIENT-DATA SHORT-CIRCUIT
068700*        (REQ TS-104) OR THROUGH THE FULL INDICATOR/RS/CRITERIA
068800*        PIPELINE, THEN ROLL THE RUN-LEVEL COUNTERS.
068900 300000-BEGN-PRCS-ONE-SYMBL.
069000     READ SYM-WORK-FILE RECORD
069100        AT END
069200           SET END-OF-SYM-WORK-FILE TO TRUE
069300
069400        NOT AT END
069500           MOVE SWK-SYMBOL TO WS-CURRENT-SYMBOL
069600           ADD 1 TO WS-TOTAL-ANALYZED
069700
069800           PERFORM 400000-BEGN-LOAD-PRICE-GROUP
069900              THRU 400000-ENDN-LOAD-PRICE-GROUP
070000*              AT THIS POINT WS-PRC-TABLE HOLDS THE CURRENT
070100*              SYMBOL'S ENTIRE PRICE HISTORY AND WS-PRC-COUNT
070200*              IS THE NUMBER OF TRADING DAYS ON FILE FOR IT --
070300*              THAT ONE COUNT IS WHAT DRIVES THE BRANCH RIGHT
070400*              BELOW.
070500
070600*              REQ TS-104 -- BELOW CTE-MIN-DAYS-REQUIRED (50)
070700*              TRADING DAYS, SKIP STRAIGHT TO THE INSUFFICIENT-
070800*              DATA RESULT ROW RATHER THAN RISK A DIVIDE-BY-A
070900*              -SMALL-DAY-COUNT SITUATION DOWNSTREAM.
071000           IF WS-PRC-COUNT < CTE-MIN-DAYS-REQUIRED
071100              PERFORM 350000-BEGN-BUILD-INSUFF-RSLT
071200                 THRU 350000-ENDN-BUILD-INSUFF-RSLT
071300           ELSE
071400              PERFORM 200000-BEGN-CALC-INDICATORS
071500                 THRU 200000-ENDN-CALC-INDICATORS
071600              PERFORM 440000-BEGN-CALC-RS-RATING
071700                 THRU 440000-ENDN-CALC-RS-RATING
071800              PERFORM 480000-BEGN-EVAL-CRITERIA
071900                 THRU 480000-ENDN-EVAL-CRITERIA
072000              PERFORM 500000-BEGN-BUILD-ANL-RSLT
072100                 THRU 500000-ENDN-BUILD-ANL-RSLT
072200           END-IF
072300
072400*              RUN-LEVEL COUNTERS ROLL REGARDLESS OF WHICH PATH
072500*              ABOVE WAS TAKEN -- EVEN AN INSUFFICIENT-DATA
072600*              SYMBOL COUNTS TOWARD THE RS-RATING-SUM (AT A
072700*              RATING OF ZERO, SEE 350000-*).
072800           IF ANL-STATUS-PASS
072900              ADD 1 TO WS-PASSED-COUNT
073000           END-IF
073100           ADD ANL-RS-RATING TO WS-RS-RATING-SUM
073200           IF ANL-RS-RATING >= CTE-RS-PASS-RATING
073300              ADD 1 TO WS-RS-GE-70-COUNT
073400           END-IF
073500     END-READ.
073600 300000-ENDN-PRCS-ONE-SYMBL.
073700     EXIT.
073800
073900*        REQ TS-104 RESULT ROW -- EVERY METRIC ZEROED, SCORE
074000*        ZERO, STATUS FAIL, AND A SINGLE "INSUFFICIENT DATA"
074100*        REASON, SO THE RESULTS REPORT STILL SHOWS THE SYMBOL
074200*        RATHER THAN SILENTLY DROPPING IT.
074300 350000-BEGN-BUILD-INSUFF-RSLT.
074400*        EVERY FIELD BELOW IS SET EXPLICITLY RATHER THAN LEFT AT
074500*        WHATEVER THE PREVIOUS SYMBOL LEFT IN ANL-RESULT-RECORD
074600*        -- THIS IS A LINE SEQUENTIAL WORK FILE WITH NO INITIALIZE
074700*        BETWEEN WRITES, SO A STALE FIELD FROM THE PRIOR SYMBOL
074800*        WOULD OTHERWISE RIDE ALONG INTO THIS ONE'S RECORD.
074900     MOVE WS-CURRENT-SYMBOL    TO ANL-SYMBOL
075000     SET ANL-STATUS-FAIL       TO TRUE
075100     MOVE ZERO                TO ANL-RS-RATING
075200                                  ANL-PRICE
075300                                  ANL-MA-50
075400                                  ANL-MA-150
075500                                  ANL-MA-200
075600                                  ANL-WEEK52-HIGH
075700                                  ANL-WEEK52-LOW
075800                                  ANL-FROM-HIGH-PCT
075900                                  ANL-FROM-LOW-PCT
076000                                  ANL-VOLUME
076100                                  ANL-VOLUME-RATIO
076200                                  ANL-SCORE
076300     SET ANL-MA200-TREND-DOWN TO TRUE
076400     MOVE CTE-MAX-SCORE       TO ANL-MAX-SCORE
076500     MOVE SPACES              TO ANL-FAIL-REASONS
076600     STRING "Insufficient data" DELIMITED BY SIZE
076700        INTO ANL-FAIL-REASONS
076800     WRITE ANL-RESULT-RECORD.
076900 350000-ENDN-BUILD-INSUFF-RSLT.
077000     EXIT.
077100
077200*        LOAD EVERY PRICE ROW FOR THE CURRENT SYMBOL INTO
077300*        WS-PRC-TABLE, STOPPING AT EOF OR AT THE FIRST ROW THAT
077400*        BELONGS TO THE NEXT SYMBOL -- THE LOOK-AHEAD RECORD
077500*        MAKES THIS A ONE-PASS CONTROL BREAK WITH NO SORT.
077600 400000-BEGN-LOAD-PRICE-GROUP.
077700     MOVE ZERO TO WS-PRC-COUNT
077800     PERFORM 405000-BEGN-LOAD-ONE-PRC-ROW
077900        THRU 405000-ENDN-LOAD-ONE-PRC-ROW
078000       UNTIL END-OF-PRC-HIST-FILE
078100          OR WS-PRC-LA-SYMBOL NOT EQUAL TO WS-CURRENT-SYMBOL.
078200 400000-ENDN-LOAD-PRICE-GROUP.
078300     EXIT.
078400
078500*        MOVE THE ALREADY-BUFFERED LOOK-AHEAD ROW INTO THE
078600*        CURRENT SYMBOL'S TABLE, THEN READ THE NEXT ROW INTO THE
078700*        LOOK-AHEAD BUFFER FOR THE NEXT ITERATION (OR THE NEXT
078800*        SYMBOL) TO EXAMINE.
078900 405000-BEGN-LOAD-ONE-PRC-ROW.
079000     IF WS-PRC-COUNT < 2000
079100        ADD 1 TO WS-PRC-COUNT
079200        MOVE WS-PRC-LA-DATE   TO WS-PRC-TBL-DATE   (WS-PRC-COUNT)
079300        MOVE WS-PRC-LA-HIGH   TO WS-PRC-TBL-HIGH   (WS-PRC-COUNT)
079400        MOVE WS-PRC-LA-LOW    TO WS-PRC-TBL-LOW    (WS-PRC-COUNT)
079500        MOVE WS-PRC-LA-CLOSE  TO WS-PRC-TBL-CLOSE  (WS-PRC-COUNT)
079600        MOVE WS-PRC-LA-VOLUME TO WS-PRC-TBL-VOLUME (WS-PRC-COUNT)
079700     END-IF
079800     PERFORM 410000-BEGN-READ-ONE-PRC-REC
079900        THRU 410000-ENDN-READ-ONE-PRC-REC.
080000 405000-ENDN-LOAD-ONE-PRC-ROW.
080100     EXIT.
080200
080300*        READ ONE ROW OF THE PRICE-HISTORY FEED INTO THE
080400*        LOOK-AHEAD BUFFER.  AT EOF, BLANK THE LOOK-AHEAD SYMBOL
080500*        SO THE "NOT EQUAL TO WS-CURRENT-SYMBOL" TEST IN 400000-*
080600*        WOULD ALSO COME OUT TRUE IF SOMEHOW CALLED AGAIN.
080700 410000-BEGN-READ-ONE-PRC-REC.
080800     READ PRC-HIST-FILE RECORD
080900        AT END
081000           SET END-OF-PRC-HIST-FILE TO TRUE
081100           MOVE SPACES TO WS-PRC-LA-SYMBOL
081200
081300        NOT AT END
081400           MOVE PRC-SYMBOL      TO WS-PRC-LA-SYMBOL
081500           MOVE PRC-TRADE-DATE  TO WS-PRC-LA-DATE
081600           MOVE PRC-HIGH-PRICE  TO WS-PRC-LA-HIGH
081700           MOVE PRC-LOW-PRICE   TO WS-PRC-LA-LOW
081800           MOVE PRC-CLOSE-PRICE TO WS-PRC-LA-CLOSE
081900           MOVE PRC-VOLUME      TO WS-PRC-LA-VOLUME
082000     END-READ.
082100 410000-ENDN-READ-ONE-PRC-REC.
082200     EXIT.
082300
082400*        ALL SIX DERIVED INDICATORS FOR THE CURRENT SYMBOL:
082500*        THREE MOVING AVERAGES, THE MA-200 TREND FLAG, THE
082600*        52-WEEK RANGE, AND THE VOLUME STATS.  EACH SUB-BLOCK
082700*        BELOW FALLS BACK TO THE CURRENT PRICE WHEN ITS OWN
082800*        MINIMUM-DAYS RULE (REQ TS-044) IS NOT MET, RATHER THAN
082900*        LEAVING A ZERO THAT WOULD TRIP THE DATA GATE IN 480000-*
083000*        ON AN OTHERWISE-VALID SHORT-HISTORY SYMBOL.
083100 200000-BEGN-CALC-INDICATORS.
083200     MOVE WS-CURRENT-SYMBOL TO DER-SYMBOL
083300     MOVE WS-PRC-TBL-CLOSE (WS-PRC-COUNT) TO DER-CURRENT-PRICE
083400
083500*        50-DAY AVERAGE, MINIMUM 25 DAYS (REQ TS-044).
083600     MOVE WS-PRC-COUNT TO WS-MA-AS-OF-IDX
083700     MOVE 050 TO WS-MA-WINDOW
083800     MOVE 025 TO WS-MA-MIN-DAYS
083900     PERFORM 220000-BEGN-CALC-MOVING-AVG
084000        THRU 220000-ENDN-CALC-MOVING-AVG
084100     IF WS-MA-IS-DEFINED
084200        MOVE WS-MA-RESULT TO DER-MA-50
084300     ELSE
084400*           REQ TS-044 FALLBACK -- FEWER THAN 25 DAYS ON FILE.
084500*           USING TODAY'S OWN PRICE AS A STAND-IN MAKES EVERY
084600*           "PRICE VS MA" COMPARE IN 480000-* COME OUT AS A TIE
084700*           RATHER THAN A FALSE FAIL ON A BRAND-NEW LISTING.
084800        MOVE DER-CURRENT-PRICE TO DER-MA-50
084900     END-IF
085000
085100*        150-DAY AVERAGE, MINIMUM 75 DAYS.
085200     MOVE WS-PRC-COUNT TO WS-MA-AS-OF-IDX
085300     MOVE 150 TO WS-MA-WINDOW
085400     MOVE 075 TO WS-MA-MIN-DAYS
085500     PERFORM 220000-BEGN-CALC-MOVING-AVG
085600        THRU 220000-ENDN-CALC-MOVING-AVG
085700     IF WS-MA-IS-DEFINED
085800        MOVE WS-MA-RESULT TO DER-MA-150
085900     ELSE
086000        MOVE DER-CURRENT-PRICE TO DER-MA-150
086100     END-IF
086200
086300*        200-DAY AVERAGE, MINIMUM 100 DAYS.
086400     MOVE WS-PRC-COUNT TO WS-MA-AS-OF-IDX
086500     MOVE 200 TO WS-MA-WINDOW
086600     MOVE 100 TO WS-MA-MIN-DAYS
086700     PERFORM 220000-BEGN-CALC-MOVING-AVG
086800        THRU 220000-ENDN-CALC-MOVING-AVG
086900     IF WS-MA-IS-DEFINED
087000        MOVE WS-MA-RESULT TO DER-MA-200
087100     ELSE
087200        MOVE DER-CURRENT-PRICE TO DER-MA-200
087300     END-IF
087400
087500*        THE THREE CALLS ABOVE ARE INDEPENDENT OF ONE ANOTHER --
087600*        EACH LOADS ITS OWN WINDOW/MIN-DAYS PAIR AND PERFORMS THE
087700*        SHARED ENGINE FRESH, SO A 50-DAY FALLBACK DOES NOT LEAK
087800*        INTO THE 150- OR 200-DAY FIGURE.
087900     PERFORM 225000-BEGN-CALC-MA200-TREND
088000        THRU 225000-ENDN-CALC-MA200-TREND
088100
088200     PERFORM 230000-BEGN-CALC-52WK-RANGE
088300        THRU 230000-ENDN-CALC-52WK-RANGE
088400
088500     PERFORM 240000-BEGN-CALC-VOLUME-STATS
088600        THRU 240000-ENDN-CALC-VOLUME-STATS
088700
088800*        ALL SIX INDICATORS ABOVE ARE NOW POPULATED -- 480000-*
088900*        RELIES ON THIS SWITCH BEFORE IT WILL EVALUATE ANY OF
089000*        THE SEVEN CRITERIA.
089100     SET DER-DATA-OK TO TRUE.
089200 200000-ENDN-CALC-INDICATORS.
089300     EXIT.
089400
089500*        SHARED MOVING-AVERAGE ENGINE.  CALLER LOADS
089600*        WS-MA-AS-OF-IDX/-WINDOW/-MIN-DAYS BEFORE PERFORMING
089700*        THIS; RESULT COMES BACK IN WS-MA-RESULT WITH
089800*        WS-MA-IS-DEFINED/-NOT-DEFINED SET ACCORDINGLY.  USED BY
089900*        ALL THREE OF THE 200000-* CALLS ABOVE AND AGAIN BY
090000*        225000-* BELOW FOR THE MA-200-TREND LOOK-BACK.
090100 220000-BEGN-CALC-MOVING-AVG.
090200*        SHARED BY EVERY MA CALL IN THIS PROGRAM.  CALLER LOADS
090300*        -AS-OF-IDX/-WINDOW/-MIN-DAYS, RESULT COMES BACK IN
090400*        WS-MA-RESULT WITH WS-MA-IS-DEFINED SET ACCORDINGLY.
090500     MOVE ZERO TO WS-MA-SUM-CLOSE
090600     SET WS-MA-NOT-DEFINED TO TRUE
090700
090800*        REQ TS-044 -- FEWER DAYS ON FILE THAN THE MINIMUM FOR
090900*        THIS WINDOW MEANS THE AVERAGE IS NOT MEANINGFUL YET;
091000*        LEAVE IT UNDEFINED AND LET THE CALLER DECIDE THE
091100*        FALLBACK.
091200     IF WS-MA-AS-OF-IDX < WS-MA-MIN-DAYS
091300        GO TO 220000-ENDN-CALC-MOVING-AVG
091400     END-IF
091500
091600*        SHRINK THE WINDOW TO WHATEVER HISTORY IS ACTUALLY ON
091700*        FILE WHEN THE FULL WINDOW ISN'T AVAILABLE YET, BUT
091800*        THERE IS AT LEAST THE MINIMUM.
091900     IF WS-MA-AS-OF-IDX < WS-MA-WINDOW
092000        MOVE WS-MA-AS-OF-IDX TO WS-MA-EFFECTIVE-WINDOW
092100     ELSE
092200        MOVE WS-MA-WINDOW    TO WS-MA-EFFECTIVE-WINDOW
092300     END-IF
092400
092500     COMPUTE WS-MA-START-IDX =
092600             WS-MA-AS-OF-IDX - WS-MA-EFFECTIVE-WINDOW + 1
092700
092800*        E.G. "TODAY" AT ROW 200 WITH A 50-DAY WINDOW GIVES A
092900*        START ROW OF 151 -- ROWS 151 THROUGH 200 INCLUSIVE IS
093000*        EXACTLY 50 ROWS, WHICH IS WHY THE FORMULA ADDS 1 RATHER
093100*        THAN LEAVING AN OFF-BY-ONE SHORT WINDOW.
093200*        SUM THE CLOSES OVER THE EFFECTIVE WINDOW ONE ROW AT A
093300*        TIME, THEN DIVIDE -- A SIMPLE RUNNING-SUM LOOP RATHER
093400*        THAN A SLIDING-WINDOW OPTIMIZATION, SINCE A 200-ROW SUM
093500*        IS CHEAP AND THIS KEEPS THE LOGIC EASY TO FOLLOW.
093600     PERFORM 221000-BEGN-SUM-ONE-CLOSE
093700        THRU 221000-ENDN-SUM-ONE-CLOSE
093800       VARYING IDX-PRC FROM WS-MA-START-IDX BY 1
093900         UNTIL IDX-PRC > WS-MA-AS-OF-IDX
094000
094100     COMPUTE WS-MA-RESULT ROUNDED =
094200             WS-MA-SUM-CLOSE / WS-MA-EFFECTIVE-WINDOW
094300     SET WS-MA-IS-DEFINED TO TRUE.
094400 220000-ENDN-CALC-MOVING-AVG.
094500     EXIT.
094600
094700*        ONE ROW'S CLOSE ADDED INTO THE RUNNING SUM.
094800 221000-BEGN-SUM-ONE-CLOSE.
094900     ADD WS-PRC-TBL-CLOSE (IDX-PRC) TO WS-MA-SUM-CLOSE.
095000 221000-ENDN-SUM-ONE-CLOSE.
095100     EXIT.
095200
095300 225000-BEGN-CALC-MA200-TREND.
095400*        200-DAY AVERAGE TODAY (ALREADY IN DER-MA-200) VERSUS
095500*        ITS OWN VALUE 20 TRADING DAYS BACK.  N WHEN FEWER THAN
095600*        21 MA VALUES EXIST OR EITHER SIDE IS UNDEFINED.
095700     SET DER-MA200-NOT-TRENDUP TO TRUE
095800
095900*        NEED AT LEAST 21 ROWS TO EVEN ASK FOR "20 DAYS BACK".
096000     IF WS-PRC-COUNT < 21
096100        GO TO 225000-ENDN-CALC-MA200-TREND
096200     END-IF
096300
096400*        RECOMPUTE TODAY'S MA-200 THE SAME WAY 200000-* DID --
096500*        WE DO NOT REUSE DER-MA-200 DIRECTLY BECAUSE THE
096600*        FALLBACK-TO-CURRENT-PRICE CASE IN 200000-* WOULD MAKE
096700*        THE TREND COMPARE MEANINGLESS ON A SHORT-HISTORY ISSUE;
096800*        THIS CALL GOES THROUGH THE SAME MINIMUM-DAYS GATE AND
096900*        CAN COME BACK UNDEFINED ON ITS OWN.
097000     MOVE WS-PRC-COUNT TO WS-MA-AS-OF-IDX
097100     MOVE 200          TO WS-MA-WINDOW
097200     MOVE 100          TO WS-MA-MIN-DAYS
097300     PERFORM 220000-BEGN-CALC-MOVING-AVG
097400        THRU 220000-ENDN-CALC-MOVING-AVG
097500
097600     IF WS-MA-NOT-DEFINED
097700        GO TO 225000-ENDN-CALC-MA200-TREND
097800     END-IF
097900
098000*        SAME CALL, BUT "TODAY" IS SHIFTED BACK 20 ROWS.
098100     COMPUTE WS-MA-AS-OF-IDX = WS-PRC-COUNT - 20
098200     MOVE 200 TO WS-MA-WINDOW
098300     MOVE 100 TO WS-MA-MIN-DAYS
098400     PERFORM 220000-BEGN-CALC-MOVING-AVG
098500        THRU 220000-ENDN-CALC-MOVING-AVG
098600
098700     IF WS-MA-NOT-DEFINED
098800        GO TO 225000-ENDN-CALC-MA200-TREND
098900     END-IF
099000
099100*        TODAY'S MA-200 (STILL IN DER-MA-200) ABOVE THE VALUE
099200*        FROM 20 DAYS BACK (NOW IN WS-MA-RESULT) MEANS THE
099300*        200-DAY LINE ITSELF IS RISING.
099400     IF DER-MA-200 > WS-MA-RESULT
099500        SET DER-MA200-TRENDUP TO TRUE
099600     END-IF.
099700 225000-ENDN-CALC-MA200-TREND.
099800     EXIT.
099900
100000 230000-BEGN-CALC-52WK-RANGE.
100100*        OVER THE LAST MIN(252,AVAILABLE) DAYS -- HIGH/LOW OF
100200*        THE DAY HIGH/LOW COLUMNS, THEN PERCENT OFF EACH.
100300*        SEEDED FROM THE FIRST ROW IN THE WINDOW, THEN WALKED
100400*        FORWARD BY 231000-* ROW BY ROW.
100500     IF WS-PRC-COUNT < 252
100600        MOVE WS-PRC-COUNT TO WS-RANGE-WINDOW
100700     ELSE
100800        MOVE 252          TO WS-RANGE-WINDOW
100900     END-IF
101000     COMPUTE WS-RANGE-START-IDX =
101100             WS-PRC-COUNT - WS-RANGE-WINDOW + 1
101200
101300*        SEEDING FROM THE FIRST DAY IN THE WINDOW RATHER THAN
101400*        FROM ZERO MATTERS -- A STOCK WHOSE ENTIRE HISTORY TRADES
101500*        UNDER A DOLLAR WOULD NEVER UPDATE A ZERO-SEEDED LOW, AND
101600*        A STOCK THAT ONLY EVER FALLS WOULD NEVER UPDATE A
101700*        ZERO-SEEDED HIGH EITHER.
101800     MOVE WS-PRC-TBL-HIGH (WS-RANGE-START-IDX) TO DER-WEEK52-HIGH
101900     MOVE WS-PRC-TBL-LOW  (WS-RANGE-START-IDX) TO DER-WEEK52-LOW
102000
102100     PERFORM 231000-BEGN-TEST-ONE-RANGE-DAY
102200        THRU 231000-ENDN-TEST-ONE-RANGE-DAY
102300       VARYING IDX-PRC FROM WS-RANGE-START-IDX BY 1
102400         UNTIL IDX-PRC > WS-PRC-COUNT
102500
102600*        PERCENT OFF THE 52-WEEK HIGH -- NEGATIVE WHEN TODAY IS
102700*        BELOW THE HIGH, WHICH IS THE NORMAL CASE; CRITERION 6
102800*        BELOW TAKES THE ABSOLUTE VALUE OF THIS FIGURE.
102900     IF DER-WEEK52-HIGH NOT EQUAL TO ZERO
103000        COMPUTE DER-FROM-HIGH-PCT ROUNDED =
103100           (DER-CURRENT-PRICE - DER-WEEK52-HIGH)
103200              / DER-WEEK52-HIGH * 100
103300     ELSE
103400        MOVE ZERO TO DER-FROM-HIGH-PCT
103500     END-IF
103600
103700*        PERCENT ABOVE THE 52-WEEK LOW -- THE FIGURE CRITERION 5
103800*        COMPARES AGAINST A 30 PERCENT FLOOR.
103900     IF DER-WEEK52-LOW NOT EQUAL TO ZERO
104000        COMPUTE DER-FROM-LOW-PCT ROUNDED =
104100           (DER-CURRENT-PRICE - DER-WEEK52-LOW)
104200              / DER-WEEK52-LOW * 100
104300     ELSE
104400        MOVE ZERO TO DER-FROM-LOW-PCT
104500     END-IF.
104600 230000-ENDN-CALC-52WK-RANGE.
104700     EXIT.
104800
104900*        ONE DAY'S HIGH/LOW AGAINST THE RUNNING 52-WEEK
105000*        HIGH/LOW -- STRICT COMPARE, SO THE SEED ROW ITSELF
105100*        NEVER FALSELY LOSES TO A LATER TIE.
105200 231000-BEGN-TEST-ONE-RANGE-DAY.
105300     IF WS-PRC-TBL-HIGH (IDX-PRC) > DER-WEEK52-HIGH
105400        MOVE WS-PRC-TBL-HIGH (IDX-PRC) TO DER-WEEK52-HIGH
105500     END-IF
105600     IF WS-PRC-TBL-LOW (IDX-PRC) < DER-WEEK52-LOW
105700        MOVE WS-PRC-TBL-LOW (IDX-PRC) TO DER-WEEK52-LOW
105800     END-IF.
105900 231000-ENDN-TEST-ONE-RANGE-DAY.
106000     EXIT.
106100
106200 240000-BEGN-CALC-VOLUME-STATS.
106300*        AVG-VOLUME OVER THE LAST 50 DAYS, TRUNCATED; VOLUME
106400*        RATIO ROUNDED TO 2 DP (1.00 WHEN AVG-VOLUME IS ZERO).
106500     MOVE WS-PRC-TBL-VOLUME (WS-PRC-COUNT) TO DER-VOLUME
106600     MOVE ZERO TO WS-VOL-SUM
106700
106800     COMPUTE WS-RANGE-START-IDX = WS-PRC-COUNT - 50 + 1
106900
107000*        NO MINIMUM-DAYS GUARD HERE THE WAY THE MOVING-AVERAGE
107100*        ENGINE HAS ONE -- A SYMBOL NEVER REACHES THIS PARAGRAPH
107200*        WITH FEWER THAN CTE-MIN-DAYS-REQUIRED (50) ROWS ON FILE,
107300*        SINCE 300000-* ROUTES ANYTHING SHORTER TO THE
107400*        INSUFFICIENT-DATA RESULT BEFORE INDICATORS ARE EVER
107500*        TOUCHED, SO THE WINDOW BELOW IS ALWAYS A FULL 50 ROWS.
107600     PERFORM 241000-BEGN-SUM-ONE-VOLUME-DAY
107700        THRU 241000-ENDN-SUM-ONE-VOLUME-DAY
107800       VARYING IDX-PRC FROM WS-RANGE-START-IDX BY 1
107900         UNTIL IDX-PRC > WS-PRC-COUNT
108000
108100*        PLAIN DIVIDE, NOT COMPUTE ROUNDED -- AVG-VOLUME IS
108200*        DELIBERATELY TRUNCATED, NOT ROUNDED, SO IT NEVER READS
108300*        AS A FRACTION OF A SHARE ON THE RESULTS REPORT.
108400     DIVIDE WS-VOL-SUM BY 50 GIVING DER-AVG-VOLUME
108500
108600*        A BRAND-NEW LISTING WITH NO VOLUME HISTORY YET GETS A
108700*        NEUTRAL RATIO OF 1.00 RATHER THAN A DIVIDE-BY-ZERO.
108800     IF DER-AVG-VOLUME EQUAL TO ZERO
108900        MOVE 1.00 TO DER-VOLUME-RATIO
109000     ELSE
109100        COMPUTE DER-VOLUME-RATIO ROUNDED =
109200                DER-VOLUME / DER-AVG-VOLUME
109300     END-IF.
109400 240000-ENDN-CALC-VOLUME-STATS.
109500     EXIT.
109600
109700*        ONE DAY'S VOLUME ADDED INTO THE RUNNING SUM.
109800 241000-BEGN-SUM-ONE-VOLUME-DAY.
109900     ADD WS-PRC-TBL-VOLUME (IDX-PRC) TO WS-VOL-SUM.
110000 241000-ENDN-SUM-ONE-VOLUME-DAY.
110100     EXIT.
110200
110300*        RELATIVE-STRENGTH RATING, TOP-LEVEL ORCHESTRATOR.
110400*        THREE POSSIBLE OUTCOMES: NO USABLE HISTORY ON EITHER
110500*        SIDE (RATING 1), A SHORT BUT NON-EMPTY ALIGNED SERIES
110600*        (RATING 50, NEUTRAL), OR A FULL WEIGHTED CALCULATION
110700*        THROUGH 450000-*/470000-*.
110800 440000-BEGN-CALC-RS-RATING.
110900*        NO HISTORY ON EITHER SIDE -- RATING OF 1 (RATING
111000*        SCALE FLOOR, NOT A TRUE ZERO).
111100*        THREE POSSIBLE EXITS FROM THIS PARAGRAPH: THE TWO
111200*        GO TO SHORT-CIRCUITS BELOW FOR A SYMBOL WITH NO USABLE
111300*        HISTORY, AND THE FALL-THROUGH AT THE BOTTOM INTO THE
111400*        FULL FOUR-PERIOD WEIGHTED CALCULATION WHEN THERE IS
111500*        ENOUGH ALIGNED HISTORY TO SCORE IT PROPERLY.
111600     MOVE ZERO TO WS-RS-RELATIVE-PERF
111700     MOVE ZERO TO WS-ALIGN-COUNT
111800
111900     IF WS-PRC-COUNT = ZERO OR WS-BMK-COUNT = ZERO
112000        MOVE 1 TO WS-RS-RATING
112100        GO TO 440000-ENDN-CALC-RS-RATING
112200     END-IF
112300
112400     PERFORM 445000-BEGN-BUILD-ALIGN-TABLE
112500        THRU 445000-ENDN-BUILD-ALIGN-TABLE
112600
112700*        FEWER THAN 63 ALIGNED TRADING DAYS (THE SHORTEST OF THE
112800*        FOUR LOOK-BACK WINDOWS) MEANS EVEN THE QUARTER-LONG
112900*        PERIOD CANNOT BE SCORED -- SHORT-CIRCUIT TO A NEUTRAL
113000*        50 RATHER THAN A MISLEADING PARTIAL CALCULATION.
113100     IF WS-ALIGN-COUNT < 63
113200        MOVE 50 TO WS-RS-RATING
113300        GO TO 440000-ENDN-CALC-RS-RATING
113400     END-IF
113500
113600     PERFORM 450000-BEGN-CALC-RS-PERIODS
113700        THRU 450000-ENDN-CALC-RS-PERIODS
113800
113900     PERFORM 470000-BEGN-MAP-RS-SCALE
114000        THRU 470000-ENDN-MAP-RS-SCALE.
114100 440000-ENDN-CALC-RS-RATING.
114200     EXIT.
114300
114400*        BUILDS WS-ALIGN-TABLE FROM SCRATCH FOR THE CURRENT
114500*        SYMBOL BY WALKING THE STOCK'S OWN TABLE AND THE
114600*        BENCHMARK TABLE IN PARALLEL.
114700 445000-BEGN-BUILD-ALIGN-TABLE.
114800*        TWO-POINTER MERGE OF THE STOCK'S OWN TAPE AGAINST THE
114900*        BENCHMARK FEED -- ONLY DATES COMMON TO BOTH GO IN THE
115000*        ALIGNED TABLE (10/02/96 CHANGE, SEE CHANGE LOG).
115100*        BOTH WS-PRC-TABLE AND WS-BMK-TABLE ARE ALREADY IN
115200*        ASCENDING TRADE-DATE ORDER STRAIGHT OFF THE FEEDS, SO A
115300*        SINGLE FORWARD PASS WITH TWO POINTERS IS ENOUGH -- NO
115400*        SORT STEP AND NO BACKTRACKING ON EITHER SIDE.
115500     MOVE 1 TO WS-RS-ALIGN-PRC-PTR
115600     MOVE 1 TO WS-RS-ALIGN-BMK-PTR
115700
115800     PERFORM 446000-BEGN-MERGE-ONE-PAIR
115900        THRU 446000-ENDN-MERGE-ONE-PAIR
116000       UNTIL WS-RS-ALIGN-PRC-PTR > WS-PRC-COUNT
116100          OR WS-RS-ALIGN-BMK-PTR > WS-BMK-COUNT.
116200 445000-ENDN-BUILD-ALIGN-TABLE.
116300     EXIT.
116400
116500*        ONE STEP OF THE MERGE.  EQUAL DATES ON BOTH SIDES ADD
116600*        AN ALIGNED ROW AND ADVANCE BOTH POINTERS; AN UNEQUAL
116700*        DATE ADVANCES ONLY WHICHEVER SIDE IS BEHIND, SO THE TWO
116800*        TAPES STAY IN STEP EVEN WHEN ONE SIDE HAS A HALF DAY OR
116900*        A TRADING SUSPENSION THE OTHER DOES NOT.
117000 446000-BEGN-MERGE-ONE-PAIR.
117100     IF WS-PRC-TBL-DATE (WS-RS-ALIGN-PRC-PTR) EQUAL TO
117200        WS-BMK-TBL-DATE (WS-RS-ALIGN-BMK-PTR)
117300        IF WS-ALIGN-COUNT < 2000
117400           ADD 1 TO WS-ALIGN-COUNT
117500           MOVE WS-PRC-TBL-CLOSE (WS-RS-ALIGN-PRC-PTR)
117600             TO WS-ALIGN-STK-CLOSE (WS-ALIGN-COUNT)
117700           MOVE WS-BMK-TBL-CLOSE (WS-RS-ALIGN-BMK-PTR)
117800             TO WS-ALIGN-BMK-CLOSE (WS-ALIGN-COUNT)
117900        END-IF
118000        ADD 1 TO WS-RS-ALIGN-PRC-PTR
118100        ADD 1 TO WS-RS-ALIGN-BMK-PTR
118200     ELSE
118300        IF WS-PRC-TBL-DATE (WS-RS-ALIGN-PRC-PTR) LESS THAN
118400           WS-BMK-TBL-DATE (WS-RS-ALIGN-BMK-PTR)
118500           ADD 1 TO WS-RS-ALIGN-PRC-PTR
118600        ELSE
118700           ADD 1 TO WS-RS-ALIGN-BMK-PTR
118800        END-IF
118900     END-IF.
119000 446000-ENDN-MERGE-ONE-PAIR.
119100     EXIT.
119200
119300 450000-BEGN-CALC-RS-PERIODS.
119400*        FOUR LOOK-BACK WINDOWS, WEIGHTED PER THE INVESTMENT
119500*        COMMITTEE'S WRITE-UP -- SEE WS-RS-PERIOD-TABLE.
119600*        THE VARYING CLAUSE BELOW IS A TABLE WALK, NOT A DATE
119700*        WALK -- IDX-RS-PER STEPS THROUGH THE FOUR TABLE ROWS
119800*        (63/126/189/252-DAY WEIGHTS), NOT THROUGH THE ALIGNED
119900*        PRICE SERIES ITSELF.
120000     MOVE ZERO TO WS-RS-RELATIVE-PERF
120100
120200     PERFORM 451000-BEGN-CALC-ONE-RS-PERIOD
120300        THRU 451000-ENDN-CALC-ONE-RS-PERIOD
120400       VARYING IDX-RS-PER FROM 1 BY 1
120500         UNTIL IDX-RS-PER > WS-RS-PERIOD-TABLE-SIZE.
120600 450000-ENDN-CALC-RS-PERIODS.
120700     EXIT.
120800
120900*        ONE LOOK-BACK PERIOD'S WEIGHTED CONTRIBUTION TO
121000*        WS-RS-RELATIVE-PERF.  "P DAYS BACK" IS RESOLVED AS
121100*        WS-ALIGN-COUNT MINUS P PLUS 1 -- THE SAME ARITHMETIC AS
121200*        INDEXING THE ALIGNED TABLE FROM ITS OWN END.
121300 451000-BEGN-CALC-ONE-RS-PERIOD.
121400     MOVE WS-RS-PERIOD-DAYS (IDX-RS-PER) TO WS-RS-LOOKBACK-IDX
121500     COMPUTE WS-RS-BACK-IDX =
121600             WS-ALIGN-COUNT - WS-RS-LOOKBACK-IDX + 1
121700
121800*        THIS PERIOD REACHES BEFORE THE START OF THE ALIGNED
121900*        SERIES -- SKIP IT RATHER THAN READING OFF THE FRONT OF
122000*        THE TABLE; ITS WEIGHT SIMPLY DOES NOT CONTRIBUTE.
122100     IF WS-RS-BACK-IDX < 1
122200        GO TO 451000-ENDN-CALC-ONE-RS-PERIOD
122300     END-IF
122400
122500     MOVE WS-ALIGN-STK-CLOSE (WS-ALIGN-COUNT)
122600       TO WS-RS-LAST-STK-CLOSE
122700     MOVE WS-ALIGN-BMK-CLOSE (WS-ALIGN-COUNT)
122800       TO WS-RS-LAST-BMK-CLOSE
122900     MOVE WS-ALIGN-STK-CLOSE (WS-RS-BACK-IDX)
123000       TO WS-RS-BACK-STK-CLOSE
123100     MOVE WS-ALIGN-BMK-CLOSE (WS-RS-BACK-IDX)
123200       TO WS-RS-BACK-BMK-CLOSE
123300
123400*        STOCK'S OWN PERCENT RETURN OVER THIS WINDOW.
123500     IF WS-RS-BACK-STK-CLOSE EQUAL TO ZERO
123600        MOVE ZERO TO WS-RS-STOCK-RETURN
123700     ELSE
123800        COMPUTE WS-RS-STOCK-RETURN =
123900           (WS-RS-LAST-STK-CLOSE - WS-RS-BACK-STK-CLOSE)
124000              / WS-RS-BACK-STK-CLOSE * 100
124100     END-IF
124200
124300*        BENCHMARK'S PERCENT RETURN OVER THE SAME WINDOW.
124400     IF WS-RS-BACK-BMK-CLOSE EQUAL TO ZERO
124500        MOVE ZERO TO WS-RS-BMK-RETURN
124600     ELSE
124700        COMPUTE WS-RS-BMK-RETURN =
124800           (WS-RS-LAST-BMK-CLOSE - WS-RS-BACK-BMK-CLOSE)
124900              / WS-RS-BACK-BMK-CLOSE * 100
125000     END-IF
125100
125200*        STOCK RETURN MINUS BENCHMARK RETURN, TIMES THIS
125300*        PERIOD'S WEIGHT, ADDED INTO THE RUNNING WEIGHTED SUM.
125400     COMPUTE WS-RS-PERIOD-CONTRIB =
125500        (WS-RS-STOCK-RETURN - WS-RS-BMK-RETURN)
125600           * WS-RS-PERIOD-WEIGHT (IDX-RS-PER)
125700
125800     ADD WS-RS-PERIOD-CONTRIB TO WS-RS-RELATIVE-PERF.
125900 451000-ENDN-CALC-ONE-RS-PERIOD.
126000     EXIT.
126100
126200 470000-BEGN-MAP-RS-SCALE.
126300*        PIECEWISE MAP OF RELATIVE-PERF ONTO THE 1-99 RATING
126400*        SCALE.  THE INT(...) STEPS BELOW ARE DONE BY COMPUTING
126500*        THE FRACTION AND THEN STORING IT INTO A COMP FIELD
126600*        WITH NO DECIMAL PLACES AND NO ROUNDED -- THAT TRUNCATES
126700*        TOWARD ZERO, WHICH IS ALL INT() MEANS HERE.
126800*        FIVE BANDS, WIDEST IN THE MIDDLE AND NARROWING TOWARD
126900*        THE EXTREMES, SO MOST ISSUES LAND IN THE 50-89 RANGE
127000*        AND ONLY THE STRONGEST/WEAKEST OUTPERFORMERS REACH THE
127100*        TAILS OF THE SCALE -- THIS MIRRORS HOW THE COMMERCIAL
127200*        RS-RATING SERVICES THE COMMITTEE USED TO SUBSCRIBE TO
127300*        BEHAVED BEFORE THIS IN-HOUSE VERSION REPLACED THEM.
127400     IF WS-RS-RELATIVE-PERF >= 50
127500*           TOP BAND: RATING 90-99, RELATIVE-PERF 50 AND UP,
127600*           CAPPED AT 100 SO A RUNAWAY OUTPERFORMER DOES NOT
127700*           PUSH THE FRACTION PAST 1.
127800        COMPUTE WS-RS-SCALE-CANDIDATE = WS-RS-RELATIVE-PERF - 50
127900        IF WS-RS-SCALE-CANDIDATE > 50
128000           MOVE 50 TO WS-RS-SCALE-CANDIDATE
128100        END-IF
128200        COMPUTE WS-RS-SCALE-FRACTION =
128300                WS-RS-SCALE-CANDIDATE / 50 * 9
128400        COMPUTE WS-RS-SCALE-WHOLE = WS-RS-SCALE-FRACTION
128500        COMPUTE WS-RS-RATING = 90 + WS-RS-SCALE-WHOLE
128600
128700     ELSE
128800     IF WS-RS-RELATIVE-PERF >= 20
128900*           SECOND BAND: RATING 80-89, RELATIVE-PERF 20 TO 49.
129000        COMPUTE WS-RS-SCALE-FRACTION =
129100           (WS-RS-RELATIVE-PERF - 20) / 30 * 9
129200        COMPUTE WS-RS-SCALE-WHOLE = WS-RS-SCALE-FRACTION
129300        COMPUTE WS-RS-RATING = 80 + WS-RS-SCALE-WHOLE
129400
129500     ELSE
129600     IF WS-RS-RELATIVE-PERF >= 5
129700*           THIRD BAND: RATING 70-79, RELATIVE-PERF 5 TO 19 --
129800*           THE BAND CRITERION 7 CARES ABOUT MOST, SINCE 70 IS
129900*           THE PASSING THRESHOLD.
130000        COMPUTE WS-RS-SCALE-FRACTION =
130100           (WS-RS-RELATIVE-PERF - 5) / 15 * 9
130200        COMPUTE WS-RS-SCALE-WHOLE = WS-RS-SCALE-FRACTION
130300        COMPUTE WS-RS-RATING = 70 + WS-RS-SCALE-WHOLE
130400
130500     ELSE
130600     IF WS-RS-RELATIVE-PERF >= -5
130700*           MIDDLE BAND: RATING 50-69, RELATIVE-PERF -5 TO 4 --
130800*           ROUGHLY IN LINE WITH THE BENCHMARK EITHER WAY.
130900        COMPUTE WS-RS-SCALE-FRACTION =
131000           (WS-RS-RELATIVE-PERF + 5) / 10 * 19
131100        COMPUTE WS-RS-SCALE-WHOLE = WS-RS-SCALE-FRACTION
131200        COMPUTE WS-RS-RATING = 50 + WS-RS-SCALE-WHOLE
131300
131400     ELSE
131500*           BOTTOM BAND: RATING 1-49, RELATIVE-PERF BELOW -5 --
131600*           CANDIDATE IS THE (POSITIVE) SHORTFALL BELOW -5,
131700*           CAPPED AT 45 SO A DEEP UNDERPERFORMER DOES NOT PUSH
131800*           THE RATING BELOW THE 1-99 FLOOR BEFORE THE EXPLICIT
131900*           CLAMP BELOW EVEN HAS TO FIRE.
132000        COMPUTE WS-RS-SCALE-CANDIDATE =
132100                (WS-RS-RELATIVE-PERF + 5) * -1
132200        IF WS-RS-SCALE-CANDIDATE > 45
132300           MOVE 45 TO WS-RS-SCALE-CANDIDATE
132400        END-IF
132500        COMPUTE WS-RS-SCALE-FRACTION =
132600                WS-RS-SCALE-CANDIDATE / 45 * 48
132700        COMPUTE WS-RS-SCALE-WHOLE = WS-RS-SCALE-FRACTION
132800        COMPUTE WS-RS-RATING = 49 - WS-RS-SCALE-WHOLE
132900     END-IF
133000     END-IF
133100     END-IF
133200     END-IF
133300
133400*        03/02/93 FIX -- BELT-AND-SUSPENDERS CLAMP TO 1-99 EVEN
133500*        THOUGH THE FIVE BANDS ABOVE SHOULD ALREADY STAY IN
133600*        RANGE; A THIN ISSUE WITH AN EXTREME RELATIVE-PERF WAS
133700*        ONCE OBSERVED TO ROUND JUST OUTSIDE THE SCALE.
133800     IF WS-RS-RATING < 1
133900        MOVE 1 TO WS-RS-RATING
134000     END-IF
134100     IF WS-RS-RATING > 99
134200        MOVE 99 TO WS-RS-RATING
134300     END-IF.
134400 470000-ENDN-MAP-RS-SCALE.
134500     EXIT.
134600
134700 480000-BEGN-EVAL-CRITERIA.
134800*        SEVEN-POINT TREND TEMPLATE.  DATA GATE FIRST -- A ZERO
134900*        OR MISSING PRICE/MA/RANGE FIGURE FAILS THE SYMBOL
135000*        OUTRIGHT WITH NO FURTHER CRITERIA EVALUATED.
135100     MOVE ZERO TO WS-CRIT-SCORE
135200     MOVE SPACES TO WS-FAIL-REASONS-BUFFER
135300     MOVE 1 TO WS-REASONS-PTR
135400     SET WS-DATA-GATE-PASSED TO TRUE
135500
135600*        ANY ONE OF THESE SIX FIGURES SITTING AT ZERO MEANS THE
135700*        INDICATOR BLOCK COULD NOT PRODUCE A MEANINGFUL NUMBER --
135800*        SCORING THE SEVEN CRITERIA AGAINST A ZERO WOULD GIVE A
135900*        FALSE READING RATHER THAN AN HONEST FAILURE.
136000     IF DER-CURRENT-PRICE EQUAL TO ZERO
136100        OR DER-MA-50      EQUAL TO ZERO
136200        OR DER-MA-150     EQUAL TO ZERO
136300        OR DER-MA-200     EQUAL TO ZERO
136400        OR DER-WEEK52-HIGH EQUAL TO ZERO
136500        OR DER-WEEK52-LOW  EQUAL TO ZERO
136600        SET WS-DATA-GATE-FAILED TO TRUE
136700     END-IF
136800
136900     IF WS-DATA-GATE-FAILED
137000        STRING "Insufficient data for analysis" DELIMITED BY SIZE
137100           INTO WS-FAIL-REASONS-BUFFER
137200        GO TO 480000-ENDN-EVAL-CRITERIA
137300     END-IF
137400
137500*        ONE PARAGRAPH PER CRITERION, IN THE SAME ORDER AS THE
137600*        TREND TEMPLATE ITSELF -- EACH ONE ADDS 1 TO THE SCORE
137700*        ON A PASS OR STRINGS ITS OWN REASON TEXT ON A FAIL.
137800     PERFORM 481000-BEGN-EVAL-CRIT-01
137900        THRU 481000-ENDN-EVAL-CRIT-01
138000     PERFORM 482000-BEGN-EVAL-CRIT-02
138100        THRU 482000-ENDN-EVAL-CRIT-02
138200     PERFORM 483000-BEGN-EVAL-CRIT-03
138300        THRU 483000-ENDN-EVAL-CRIT-03
138400     PERFORM 484000-BEGN-EVAL-CRIT-04
138500        THRU 484000-ENDN-EVAL-CRIT-04
138600     PERFORM 485000-BEGN-EVAL-CRIT-05
138700        THRU 485000-ENDN-EVAL-CRIT-05
138800     PERFORM 486000-BEGN-EVAL-CRIT-06
138900        THRU 486000-ENDN-EVAL-CRIT-06
139000     PERFORM 487000-BEGN-EVAL-CRIT-07
139100        THRU 487000-ENDN-EVAL-CRIT-07.
139200 480000-ENDN-EVAL-CRITERIA.
139300     EXIT.
139400
139500 481000-BEGN-EVAL-CRIT-01.
139600*        CRITERION 1 -- PRICE ABOVE BOTH LONG MOVING AVERAGES.
139700*        BUSINESS RATIONALE -- A STOCK TRADING BELOW ITS OWN
139800*        150- AND 200-DAY LINES IS, BY THE COMMITTEE'S READING
139900*        OF MR. MINERVINI'S WORK, STILL IN A LONGER-TERM
140000*        DOWNTREND OR BASE REGARDLESS OF ANY SHORT-TERM BOUNCE --
140100*        THIS IS THE FIRST AND MOST BASIC STRUCTURAL FILTER.
140200     IF DER-CURRENT-PRICE > DER-MA-150
140300        AND DER-CURRENT-PRICE > DER-MA-200
140400        ADD 1 TO WS-CRIT-SCORE
140500     ELSE
140600*           FAILED -- WORK OUT WHICH OF THE TWO COMPARES (OR
140700*           BOTH) ACTUALLY FAILED SO THE REASON TEXT IS SPECIFIC
140800*           RATHER THAN A GENERIC "CRITERION 1 FAILED".
140900        PERFORM 489000-BEGN-INSERT-SEMI-IF-NEEDED
141000           THRU 489000-ENDN-INSERT-SEMI-IF-NEEDED
141100        IF DER-CURRENT-PRICE NOT > DER-MA-150
141200           AND DER-CURRENT-PRICE NOT > DER-MA-200
141300           STRING "Price below MA-150 and MA-200"
141400              DELIMITED BY SIZE
141500              INTO WS-FAIL-REASONS-BUFFER
141600              WITH POINTER WS-REASONS-PTR
141700        ELSE
141800        IF DER-CURRENT-PRICE NOT > DER-MA-150
141900           STRING "Price below MA-150" DELIMITED BY SIZE
142000              INTO WS-FAIL-REASONS-BUFFER
142100              WITH POINTER WS-REASONS-PTR
142200        ELSE
142300           STRING "Price below MA-200" DELIMITED BY SIZE
142400              INTO WS-FAIL-REASONS-BUFFER
142500              WITH POINTER WS-REASONS-PTR
142600        END-IF
142700        END-IF
142800     END-IF.
142900 481000-ENDN-EVAL-CRIT-01.
143000     EXIT.
143100
143200 482000-BEGN-EVAL-CRIT-02.
143300*        CRITERION 2 -- 150-DAY AVERAGE ABOVE THE 200-DAY.
143400*        BUSINESS RATIONALE -- THE MEDIUM-TERM AVERAGE LEADING
143500*        THE LONG-TERM ONE IS THE FIRST SIGN THE LONGER TREND
143600*        ITSELF IS STARTING TO TURN, AHEAD OF CRITERION 3'S
143700*        STRICTER "MA-200 ITSELF IS RISING" TEST BELOW.
143800     IF DER-MA-150 > DER-MA-200
143900        ADD 1 TO WS-CRIT-SCORE
144000     ELSE
144100        PERFORM 489000-BEGN-INSERT-SEMI-IF-NEEDED
144200           THRU 489000-ENDN-INSERT-SEMI-IF-NEEDED
144300        STRING "MA-150 not above MA-200" DELIMITED BY SIZE
144400           INTO WS-FAIL-REASONS-BUFFER
144500           WITH POINTER WS-REASONS-PTR
144600     END-IF.
144700 482000-ENDN-EVAL-CRIT-02.
144800     EXIT.
144900
145000 483000-BEGN-EVAL-CRIT-03.
145100*        CRITERION 3 -- 200-DAY AVERAGE ITSELF TRENDING UP.
145200*        REUSES THE SWITCH 225000-BEGN-CALC-MA200-TREND ALREADY
145300*        SET -- NO NEW CALCULATION HAPPENS HERE.
145310*        BUSINESS RATIONALE -- A STOCK CAN SATISFY CRITERIA 1
145320*        AND 2 (PRICE ABOVE A RISING 50/150) WHILE ITS LONGEST
145330*        AVERAGE IS STILL FLAT OR FALLING OUT OF AN OLD
145340*        DOWNTREND.  THE COMMITTEE WANTS THE 200-DAY LINE
145350*        ITSELF SLOPING UP FOR AT LEAST ONE MONTH BEFORE IT
145360*        WILL CALL THE LONG-TERM TREND CHANGED.
145400     IF DER-MA200-TRENDUP
145500        ADD 1 TO WS-CRIT-SCORE
145600     ELSE
145700        PERFORM 489000-BEGN-INSERT-SEMI-IF-NEEDED
145800           THRU 489000-ENDN-INSERT-SEMI-IF-NEEDED
145900        STRING "MA-200 not trending up" DELIMITED BY SIZE
146000           INTO WS-FAIL-REASONS-BUFFER
146100           WITH POINTER WS-REASONS-PTR
146200     END-IF.
146300 483000-ENDN-EVAL-CRIT-03.
146400     EXIT.
146500
146600 484000-BEGN-EVAL-CRIT-04.
146700*        CRITERION 4 -- 50-DAY AVERAGE LEADING THE TWO LONGER
146800*        AVERAGES.
146900*        BUSINESS RATIONALE -- THE THREE AVERAGES STACKED
147000*        50-OVER-150-OVER-200 IS THE "PROPER ORDER" THE
147100*        COMMITTEE'S WRITE-UP CALLS FOR; IT IS WHAT SEPARATES A
147200*        STOCK EARLY IN A NEW UPTREND FROM ONE THAT MERELY
147300*        SATISFIES CRITERIA 1 THROUGH 3 ON A WEAK RALLY.
147400     IF DER-MA-50 > DER-MA-150 AND DER-MA-50 > DER-MA-200
147500        ADD 1 TO WS-CRIT-SCORE
147600     ELSE
147700        PERFORM 489000-BEGN-INSERT-SEMI-IF-NEEDED
147800           THRU 489000-ENDN-INSERT-SEMI-IF-NEEDED
147900        STRING "MA-50 not leading MA-150 and MA-200"
148000           DELIMITED BY SIZE
148100           INTO WS-FAIL-REASONS-BUFFER
148200           WITH POINTER WS-REASONS-PTR
148300     END-IF.
148400 484000-ENDN-EVAL-CRIT-04.
148500     EXIT.
148600
148700 485000-BEGN-EVAL-CRIT-05.
148800*        CRITERION 5 -- AT LEAST 30 PERCENT OFF THE 52-WEEK LOW.
148900*        BUSINESS RATIONALE -- SCREENS OUT ISSUES THAT ARE
149000*        STILL HUGGING THEIR OWN BOTTOM; A GENUINE BASE BREAKOUT
149100*        SHOULD ALREADY HAVE PUT SOME DISTANCE BETWEEN TODAY'S
149200*        PRICE AND THE 52-WEEK FLOOR.
149300     IF DER-FROM-LOW-PCT >= 30.0
149400        ADD 1 TO WS-CRIT-SCORE
149500     ELSE
149600        PERFORM 489000-BEGN-INSERT-SEMI-IF-NEEDED
149700           THRU 489000-ENDN-INSERT-SEMI-IF-NEEDED
149800        STRING "Less than 30 pct above the 52-week low"
149900           DELIMITED BY SIZE
150000           INTO WS-FAIL-REASONS-BUFFER
150100           WITH POINTER WS-REASONS-PTR
150200     END-IF.
150300 485000-ENDN-EVAL-CRIT-05.
150400     EXIT.
150500
150600 486000-BEGN-EVAL-CRIT-06.
150700*        CRITERION 6 -- WITHIN 25 PERCENT OF THE 52-WEEK HIGH,
150800*        EITHER DIRECTION.
150900*        DER-FROM-HIGH-PCT IS SIGNED (NEGATIVE WHEN BELOW THE
151000*        HIGH); THIS CRITERION CARES ABOUT DISTANCE, NOT
151100*        DIRECTION, SO WE TAKE THE ABSOLUTE VALUE FIRST.
151110*        BUSINESS RATIONALE -- CRITERION 5 ALREADY PROVED THE
151120*        STOCK IS WELL CLEAR OF ITS OWN LOW; THIS ONE KEEPS THE
151130*        SCREEN FROM PASSING AN ISSUE THAT HAS RUN SO FAR PAST
151140*        ITS OLD HIGH THAT IT IS EXTENDED AND DUE FOR A PULLBACK
151150*        BEFORE A SOUND ENTRY POINT.  25 PERCENT IS THE
151160*        COMMITTEE'S OWN CUTOFF, NOT A CALCULATED VALUE.
151200     IF DER-FROM-HIGH-PCT < ZERO
151300        COMPUTE WS-CRIT-ABS-FROM-HIGH = DER-FROM-HIGH-PCT * -1
151400     ELSE
151500        MOVE DER-FROM-HIGH-PCT TO WS-CRIT-ABS-FROM-HIGH
151600     END-IF
151700
151800     IF WS-CRIT-ABS-FROM-HIGH <= 25.0
151900        ADD 1 TO WS-CRIT-SCORE
152000     ELSE
152100        PERFORM 489000-BEGN-INSERT-SEMI-IF-NEEDED
152200           THRU 489000-ENDN-INSERT-SEMI-IF-NEEDED
152300        STRING "More than 25 pct off the 52-week high"
152400           DELIMITED BY SIZE
152500           INTO WS-FAIL-REASONS-BUFFER
152600           WITH POINTER WS-REASONS-PTR
152700     END-IF.
152800 486000-ENDN-EVAL-CRIT-06.
152900     EXIT.
153000
153100 487000-BEGN-EVAL-CRIT-07.
153200*        CRITERION 7 -- RELATIVE STRENGTH RATING AT LEAST 70.
153210*        BUSINESS RATIONALE -- CRITERIA 1 THROUGH 6 ARE ALL
153220*        PRICE-VS-ITSELF TESTS; THIS IS THE ONLY ONE THAT
153230*        MEASURES THE ISSUE AGAINST THE REST OF THE MARKET VIA
153240*        440000-BEGN-CALC-RS-RATING.  A STOCK CAN PASS EVERY
153250*        PRICE-STRUCTURE TEST AND STILL BE A LAGGARD RELATIVE
153260*        TO ITS PEERS, WHICH IS WHAT THIS GATE IS FOR.
153300     IF WS-RS-RATING >= CTE-RS-PASS-RATING
153400        ADD 1 TO WS-CRIT-SCORE
153500     ELSE
153600        PERFORM 489000-BEGN-INSERT-SEMI-IF-NEEDED
153700           THRU 489000-ENDN-INSERT-SEMI-IF-NEEDED
153800        STRING "Relative strength rating below 70"
153900           DELIMITED BY SIZE
154000           INTO WS-FAIL-REASONS-BUFFER
154100           WITH POINTER WS-REASONS-PTR
154200     END-IF.
154300 487000-ENDN-EVAL-CRIT-07.
154400     EXIT.
154500
154600*        SHARED HELPER -- EVERY CRITERION PARAGRAPH ABOVE CALLS
154700*        THIS BEFORE STRINGING ITS OWN REASON TEXT, SO THE
154800*        SECOND AND LATER FAILURE REASONS GET A "; " SEPARATOR
154900*        BUT THE FIRST ONE DOES NOT.
155000 489000-BEGN-INSERT-SEMI-IF-NEEDED.
155100     IF WS-REASONS-PTR > 1
155200        STRING "; " DELIMITED BY SIZE
155300           INTO WS-FAIL-REASONS-BUFFER
155400           WITH POINTER WS-REASONS-PTR
155500     END-IF.
155600 489000-ENDN-INSERT-SEMI-IF-NEEDED.
155700     EXIT.
155800
155900 500000-BEGN-BUILD-ANL-RSLT.
156000*        NORMAL-PATH RESULT RECORD -- METRICS, RATING, SCORE
156100*        AND FAIL-REASON TEXT ALL ASSEMBLED ABOVE.
156200*        NOTHING IS CALCULATED IN THIS PARAGRAPH -- IT IS PURE
156300*        ASSEMBLY, MOVING FIGURES THE EARLIER PARAGRAPHS ALREADY
156400*        WORKED OUT (DER-* FROM 200000-*, WS-RS-RATING FROM
156500*        440000-*, WS-CRIT-SCORE/WS-FAIL-REASONS-BUFFER FROM
156600*        480000-*) INTO THE OUTPUT RECORD'S OWN FIELD NAMES.
156700     MOVE WS-CURRENT-SYMBOL   TO ANL-SYMBOL
156800     MOVE WS-RS-RATING        TO ANL-RS-RATING
156900     MOVE DER-CURRENT-PRICE   TO ANL-PRICE
157000     MOVE DER-MA-50           TO ANL-MA-50
157100     MOVE DER-MA-150          TO ANL-MA-150
157200     MOVE DER-MA-200          TO ANL-MA-200
157300     MOVE DER-WEEK52-HIGH     TO ANL-WEEK52-HIGH
157400     MOVE DER-WEEK52-LOW      TO ANL-WEEK52-LOW
157500     MOVE DER-FROM-HIGH-PCT   TO ANL-FROM-HIGH-PCT
157600     MOVE DER-FROM-LOW-PCT    TO ANL-FROM-LOW-PCT
157700     MOVE DER-VOLUME          TO ANL-VOLUME
157800     MOVE DER-VOLUME-RATIO    TO ANL-VOLUME-RATIO
157900     MOVE WS-CRIT-SCORE       TO ANL-SCORE
158000     MOVE CTE-MAX-SCORE       TO ANL-MAX-SCORE
158100     MOVE WS-FAIL-REASONS-BUFFER TO ANL-FAIL-REASONS
158200
158300*        MIRROR THE MA-200-TREND SWITCH INTO THE RESULT RECORD'S
158400*        OWN 88-LEVEL SO RSLTRPT CAN PRINT IT WITHOUT NEEDING
158500*        ACCESS TO THIS PROGRAM'S WORKING-STORAGE.
158600     IF DER-MA200-TRENDUP
158700        SET ANL-MA200-TREND-UP   TO TRUE
158800     ELSE
158900        SET ANL-MA200-TREND-DOWN TO TRUE
159000     END-IF
159100
159200*        PASS REQUIRES ALL SEVEN CRITERIA, NOT A MAJORITY OR A
159300*        WEIGHTED SCORE -- ANY ONE MISS IS A FAIL.
159400     IF WS-CRIT-SCORE EQUAL TO CTE-MAX-SCORE
159500        SET ANL-STATUS-PASS TO TRUE
159600     ELSE
159700        SET ANL-STATUS-FAIL TO TRUE
159800     END-IF
159900
160000     WRITE ANL-RESULT-RECORD.
160100 500000-ENDN-BUILD-ANL-RSLT.
160200     EXIT.
160300
160400 600000-BEGN-WRTE-RUN-SUMRY.
160500*        RUN-LEVEL RS SUMMARY FOR THE COMMITTEE'S MONTHLY
160600*        PACKAGE (REQ TS-118).
160700*        ONE RECORD, WRITTEN ONCE, AFTER THE MAIN LOOP IN
160800*        MAIN-PARAGRAPH HAS FINISHED EVERY SYMBOL -- THERE IS NO
160900*        PARTIAL OR INTERIM SUMMARY WRITTEN MID-RUN.
161000     MOVE WS-TOTAL-ANALYZED  TO SUM-TOTAL-ANALYZED
161100     MOVE WS-PASSED-COUNT    TO SUM-PASSED-COUNT
161200     MOVE WS-RS-GE-70-COUNT  TO SUM-RS-GE-70-COUNT
161300
161400*        ZERO-GUARD -- AN EMPTY SYMBOL LIST WOULD OTHERWISE
161500*        DIVIDE BY ZERO COMPUTING EITHER AVERAGE BELOW.
161600     IF WS-TOTAL-ANALYZED EQUAL TO ZERO
161700        MOVE ZERO TO SUM-SUCCESS-RATE
161800        MOVE ZERO TO SUM-AVG-RS-RATING
161900     ELSE
162000        COMPUTE SUM-SUCCESS-RATE ROUNDED =
162100           WS-PASSED-COUNT / WS-TOTAL-ANALYZED * 100
162200        COMPUTE SUM-AVG-RS-RATING ROUNDED =
162300           WS-RS-RATING-SUM / WS-TOTAL-ANALYZED
162400     END-IF
162500
162600     WRITE RUN-SUMMARY-RECORD
162700
162800     DISPLAY "STKANLYZ - TOTAL SYMBOLS ANALYZED : "
162900        WS-TOTAL-ANALYZED
163000     DISPLAY "STKANLYZ - TOTAL SYMBOLS PASSED   : "
163100        WS-PASSED-COUNT.
163200 600000-ENDN-WRTE-RUN-SUMRY.
163300     EXIT.
163400
163500 800000-BEGN-FNSH-PRGRM.
163600*        CLOSE ALL FIVE FILES AND LOG THE END-OF-JOB MARKER --
163700*        SAME SHAPE AS 100000-*'S OPEN, MIRROR-IMAGE ORDER.
163800     CLOSE SYM-WORK-FILE
163900           PRC-HIST-FILE
164000           BMK-HIST-FILE
164100           ANL-WORK-FILE
164200           SUM-WORK-FILE
164300
164400     DISPLAY "STKANLYZ - INDICATOR/RS/CRITERIA ANALYZER - END.".
164500 800000-ENDN-FNSH-PRGRM.
164600     EXIT.
