000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SymValid.
000300 AUTHOR.  R L MERCER.
000400 INSTALLATION.  MERIDIAN SECURITIES - EDP DEPT.
000500 DATE-WRITTEN.  03/14/91.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - INTERNAL USE ONLY.
000800******************************************************************
000900*  CHANGE LOG                                                    *
001000*  ----------                                                    *
001100*  03/14/91  RLM  ORIGINAL CODING.  FIRST STEP OF THE TREND      *
001200*                 TEMPLATE SCREEN JOB -- CLEANS THE TICKER       *
001300*                 LIST HANDED UP FROM THE QUOTE VENDOR TAPE.     *
001400*  07/02/91  RLM  ADDED DUPLICATE-SYMBOL CHECK (REQ TS-014).     *
001500*                 ANALYSTS WERE GETTING THE SAME NAME TWICE ON   *
001600*                 THE RESULTS REPORT WHEN A SYMBOL APPEARED ON   *
001700*                 BOTH THE NYSE AND NASDAQ EXTRACTS.             *
001800*  11/19/92  RLM  ALIAS REMAP TABLE ADDED FOR THE BERKSHIRE      *
001900*                 CLASS-A/CLASS-B TICKERS (REQ TS-031).          *
002000*  04/05/94  JTA  LENGTH EDIT TIGHTENED TO 1-10; WAS ACCEPTING   *
002100*                 BLANK LINES AS VALID SYMBOLS.                  *
002200*  09/27/95  JTA  SYMBOL FORMAT EDIT REWRITTEN TO USE THE        *
002300*                 ALPHANUMERIC-SYM CLASS TEST INSTEAD OF A       *
002400*                 HAND-ROLLED CHARACTER TABLE.  SAME RESULT,     *
002500*                 FEWER COMPARES.                                *
002600*  02/11/97  DKO  HEADER LINE ON THE VENDOR EXTRACT NOW          *
002700*                 TOLERATED -- IT FAILS THE FORMAT EDIT AND IS   *
002800*                 SKIPPED LIKE ANY OTHER BAD ROW (REQ TS-058).   *
002900*  08/30/98  DKO  Y2K REMEDIATION REVIEW.  NO 2-DIGIT YEAR       *
003000*                 FIELDS IN THIS PROGRAM -- NO CHANGE REQUIRED,  *
003100*                 SIGNED OFF PER MEMO EDP-98-211.                *
003200*  01/22/99  DKO  SQ RENAMED TO BLOCK ON THE ALIAS TABLE         *
003300*                 FOLLOWING THE TICKER CHANGE NOTICE (REQ        *
003400*                 TS-102).                                       *
003500*  06/14/01  RLM  REJECTED-RECORD COUNT ADDED TO THE CLOSING     *
003600*                 DISPLAY SO THE OPERATOR CAN SEE THE JOB DID    *
003700*                 NOT JUST SWALLOW BAD INPUT SILENTLY.           *
003800*  03/11/02  DKO  ANNUAL EDP DOCUMENTATION AUDIT (REQ TS-118).    *
003900*                 AUDITOR FLAGGED THIS PROGRAM AS "LOGIC NOT     *
004000*                 SELF-EXPLANATORY TO A READER UNFAMILIAR WITH   *
004100*                 THE SCREEN JOB."  WENT THROUGH FIELD BY FIELD  *
004200*                 AND PARAGRAPH BY PARAGRAPH AND DOCUMENTED THE  *
004300*                 INTENT BEHIND EACH ONE.  NO LOGIC WAS TOUCHED  *
004400*                 -- THIS IS COMMENTARY ONLY, PER THE AUDIT      *
004500*                 FINDING SIGN-OFF SHEET DATED 03/08/02.         *
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800*----------------------------------------------------------------*
004900*  CONFIGURATION SECTION                                         *
005000*----------------------------------------------------------------*
005100*  THE VENDOR TICKER TAPE USES PLAIN UPPER-CASE LETTERS AND      *
005200*  DIGITS FOR A VALID SYMBOL ONCE THE '.' AND '-' CLASS MARKS    *
005300*  ARE STRIPPED OUT.  WE DECLARE OUR OWN CLASS TEST HERE SO THE  *
005400*  217-BEGIN-CHECK-ALPHANUM-CHAR PARAGRAPH DOWN IN THE           *
005500*  PROCEDURE DIVISION CAN SAY "IS ALPHANUMERIC-SYM" INSTEAD OF   *
005600*  SPELLING OUT A RANGE TEST EVERY TIME IT NEEDS ONE.            *
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     CLASS ALPHANUMERIC-SYM IS "0" THRU "9", "A" THRU "Z".
006000
006100*----------------------------------------------------------------*
006200*  INPUT-OUTPUT SECTION                                          *
006300*----------------------------------------------------------------*
006400*  SYM-IN-FILE IS THE RAW TICKER LIST AS HANDED UP FROM THE      *
006500*  QUOTE VENDOR'S NIGHTLY EXTRACT -- ONE SYMBOL PER LINE, NO     *
006600*  GUARANTEE OF FORMAT, NO GUARANTEE OF NO DUPLICATES.  THAT IS  *
006700*  WHY THIS WHOLE PROGRAM EXISTS.                                *
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000*        SYMBOLS IS THE LOGICAL NAME THE OPERATOR'S JCL POINTS   *
007100*        AT THE VENDOR EXTRACT FOR TONIGHT'S RUN.                *
007200     SELECT SYM-IN-FILE ASSIGN TO SYMBOLS
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS WS-SYM-IN-STATUS.
007500
007600*        SYMWORK IS THE SCRUBBED, DEDUPED, SEQUENCED OUTPUT THAT
007700*        STKANLYZ PICKS UP AS ITS OWN DRIVER LIST.  SEE SYMWORK.CPY.
007800     SELECT SYM-WORK-FILE ASSIGN TO SYMWORK
007900         ORGANIZATION IS LINE SEQUENTIAL
008000         FILE STATUS IS WS-SYM-WORK-STATUS.
008100
008200 DATA DIVISION.
008300 FILE SECTION.
008400*----------------------------------------------------------------*
008500*  SYM-IN-FILE -- ONE 01-LEVEL RECORD, SEE SYMLST.CPY FOR THE    *
008600*  LAYOUT.  THIS IS DELIBERATELY A THIN RECORD -- THE VENDOR     *
008700*  TAPE CARRIES NOTHING BUT THE RAW TICKER TEXT.                 *
008800*----------------------------------------------------------------*
008900 FD  SYM-IN-FILE
009000     LABEL RECORDS ARE STANDARD.
009100 COPY SYMLST.
009200
009300*----------------------------------------------------------------*
009400*  SYM-WORK-FILE -- THE CLEANED HAND-OFF RECORD TO STKANLYZ.     *
009500*  SEE SYMWORK.CPY.  CARRIES THE SCRUBBED SYMBOL PLUS A FRESH    *
009600*  OUTPUT SEQUENCE NUMBER SO DOWNSTREAM LOGS CAN TIE A REJECTED  *
009700*  OR ERRORED ROW BACK TO ITS POSITION IN THIS RUN.              *
009800*----------------------------------------------------------------*
009900 FD  SYM-WORK-FILE
010000     LABEL RECORDS ARE STANDARD.
010100 COPY SYMWORK.
010200
010300 WORKING-STORAGE SECTION.
010400*----------------------------------------------------------------*
010500*  FILE STATUS AND RUN SWITCHES                                  *
010600*----------------------------------------------------------------*
010700*        EACH SELECT ABOVE HAS ITS OWN TWO-BYTE STATUS CODE HERE
010800*        SO THE DECLARATIVES SECTION BELOW CAN REPORT WHICH FILE
010900*        WENT BAD WHEN THE I/O ERROR HANDLER FIRES.
011000 01  WS-FILE-STATUSES.
011100     05  WS-SYM-IN-STATUS          PIC X(02) VALUE SPACES.
011200     05  WS-SYM-WORK-STATUS        PIC X(02) VALUE SPACES.
011300*        PAD TO AN EVEN 10 BYTES -- HOUSE HABIT ON STATUS GROUPS.
011400     05  FILLER                    PIC X(06).
011500
011600*        THREE SWITCHES DRIVE THE MAIN LOOP AND THE EDIT/DEDUP
011700*        PARAGRAPHS BELOW.  EACH GETS A PAIR OF 88-LEVELS SO THE
011800*        PROCEDURE DIVISION CAN READ "IF WS-IS-DUPLICATE" RATHER
011900*        THAN COMPARING A LITERAL 'Y'/'N' OVER AND OVER.
012000 01  WS-RUN-SWITCHES.
012100     05  WS-EOF-SYM-IN-SW          PIC X(01) VALUE 'N'.
012200         88  END-OF-SYM-IN-FILE            VALUE 'Y'.
012300     05  WS-DUPLICATE-SW           PIC X(01) VALUE 'N'.
012400         88  WS-IS-DUPLICATE               VALUE 'Y'.
012500         88  WS-NOT-DUPLICATE              VALUE 'N'.
012600     05  WS-VALID-FORMAT-SW        PIC X(01) VALUE 'N'.
012700         88  WS-FORMAT-IS-VALID            VALUE 'Y'.
012800         88  WS-FORMAT-NOT-VALID           VALUE 'N'.
012900*        PAD TO AN EVEN 10 BYTES, SAME HOUSE HABIT AS ABOVE.
013000     05  FILLER                    PIC X(07).
013100
013200*----------------------------------------------------------------*
013300*  COUNTERS -- ALL CARRIED COMP, THIS JOB PASSES OVER A FULL     *
013400*  EXCHANGE TICKER LIST SO THE COUNTS RUN INTO THE THOUSANDS.    *
013500*----------------------------------------------------------------*
013600*        ONE COUNTER PER DISPOSITION A RECORD CAN END UP WITH --
013700*        READ, WRITTEN, REJECTED ON FORMAT, OR DROPPED AS A
013800*        DUPLICATE.  300-BEGIN-FINISH-PROGRAM PRINTS ALL FOUR ON
013900*        THE CLOSING DISPLAY SO THE OPERATOR CAN RECONCILE THE
014000*        RUN WITHOUT GOING TO THE SYSOUT.
014100 01  WS-RUN-COUNTERS.
014200     05  WS-REC-READ-COUNT         PIC 9(05) COMP VALUE ZERO.
014300     05  WS-REC-WRITTEN-COUNT      PIC 9(05) COMP VALUE ZERO.
014400     05  WS-REC-REJECTED-COUNT     PIC 9(05) COMP VALUE ZERO.
014500     05  WS-REC-DUP-COUNT          PIC 9(05) COMP VALUE ZERO.
014600*        DOUBLES AS THE SYMWORK OUTPUT SEQUENCE NUMBER -- BUMPED
014700*        ONLY WHEN A RECORD SURVIVES EVERY EDIT, SO THE NUMBERS
014800*        IN SYMWORK ARE GAPLESS EVEN THOUGH THE INPUT HAD GAPS.
014900     05  WS-OUT-SEQUENCE-NO        PIC 9(05) COMP VALUE ZERO.
015000*        PAD TO AN EVEN 15 BYTES.
015100     05  FILLER                    PIC X(10).
015200
015300*----------------------------------------------------------------*
015400*  SYMBOL SCRUBBING WORK AREA                                    *
015500*----------------------------------------------------------------*
015600*        WS-CLEAN-SYMBOL HOLDS THE INCOMING TICKER AFTER IT IS
015700*        FOLDED TO UPPER CASE BUT BEFORE PUNCTUATION IS STRIPPED
015800*        -- STILL CARRIES ANY '.' OR '-' THE VENDOR SENT.
015900 01  WS-CLEAN-SYMBOL               PIC X(10) VALUE SPACES.
016000*        CHARACTER-AT-A-TIME VIEW OF THE SAME 10 BYTES SO
016100*        216-BEGIN-STRIP-PUNCT-CHAR CAN WALK IT ONE POSITION AT
016200*        A TIME.  DECLARED AT THE SAME LEVEL (01) AS THE ITEM IT
016300*        REDEFINES, PER THE STANDARD.
016400 01  WS-CLEAN-SYMBOL-CHARS REDEFINES WS-CLEAN-SYMBOL.
016500     05  WS-CLEAN-CHAR             PIC X(01) OCCURS 10 TIMES
016600                                   INDEXED BY IDX-CLEAN-CHAR.
016700
016800*        WS-STRIPPED-SYMBOL IS THE FINAL, PUNCTUATION-FREE FORM
016900*        -- THIS IS WHAT ACTUALLY GETS THE ALPHANUMERIC-SYM TEST
017000*        AND, IF IT PASSES, FLOWS ON TO THE ALIAS REMAP AND
017100*        DUPLICATE CHECK BELOW.
017200 01  WS-STRIPPED-SYMBOL            PIC X(10) VALUE SPACES.
017300*        SAME CHARACTER-TABLE IDIOM AS WS-CLEAN-SYMBOL-CHARS
017400*        ABOVE, FOR THE STRIPPED FORM.
017500 01  WS-STRIPPED-SYMBOL-CHARS REDEFINES WS-STRIPPED-SYMBOL.
017600     05  WS-STRIPPED-CHAR          PIC X(01) OCCURS 10 TIMES
017700                                   INDEXED BY IDX-STRIPPED-CHAR.
017800
017900*        RUNNING LENGTH OF EACH OF THE TWO FORMS ABOVE, BUILT UP
018000*        CHARACTER BY CHARACTER IN 215-BEGIN-EDIT-SYMBOL-FORMAT.
018100 01  WS-SYMBOL-LENGTHS.
018200     05  WS-CLEAN-LEN              PIC 9(02) COMP VALUE ZERO.
018300     05  WS-STRIPPED-LEN           PIC 9(02) COMP VALUE ZERO.
018400*        PAD TO AN EVEN 8 BYTES.
018500     05  FILLER                    PIC X(04).
018600
018700*----------------------------------------------------------------*
018800*  ALIAS REMAP TABLE -- REQ TS-031 / REQ TS-102.  KEEP IN SYNC   *
018900*  WITH THE EXCHANGE'S TICKER-CHANGE BULLETIN.                   *
019000*----------------------------------------------------------------*
019100*        EIGHT FILLER SLOTS LOADED BY VALUE, THEN RE-VIEWED AS A
019200*        FOUR-ENTRY FROM/TO TABLE BY THE REDEFINES BELOW.  THIS
019300*        IS THE SAME "LOAD BY FILLER, RE-VIEW BY REDEFINES"
019400*        IDIOM THIS SHOP USES FOR EVERY SMALL STATIC TABLE --
019500*        EASIER FOR THE NEXT PROGRAMMER TO SPOT A TYPO'D VALUE
019600*        THAN A WHOLE OCCURS CLAUSE OF VALUE CLAUSES WOULD BE.
019700 01  WS-ALIAS-TABLE.
019800*        BERKSHIRE HATHAWAY CLASS A -- VENDOR SOMETIMES SENDS
019900*        THE DOT FORM, SOMETIMES THE DASH FORM.  NORMALIZE BOTH
020000*        TO THE DASH FORM THE RESULTS REPORT USES.
020100     05  FILLER                    PIC X(10) VALUE 'BRK.A'.
020200     05  FILLER                    PIC X(10) VALUE 'BRK-A'.
020300*        SAME STORY, CLASS B SHARES.
020400     05  FILLER                    PIC X(10) VALUE 'BRK.B'.
020500     05  FILLER                    PIC X(10) VALUE 'BRK-B'.
020600*        BROWN-FORMAN CLASS B -- SAME DOT/DASH ISSUE.
020700     05  FILLER                    PIC X(10) VALUE 'BF.B'.
020800     05  FILLER                    PIC X(10) VALUE 'BF-B'.
020900*        OLD SQUARE, INC. TICKER -- RENAMED TO BLOCK PER THE
021000*        01/22/99 TICKER CHANGE NOTICE (REQ TS-102).  THE
021100*        VENDOR FEED STILL SENDS SQ SOME NIGHTS ON A STALE
021200*        REFERENCE FILE, SO WE KEEP MAPPING IT FORWARD.
021300     05  FILLER                    PIC X(10) VALUE 'SQ'.
021400     05  FILLER                    PIC X(10) VALUE 'BLOCK'.
021500*        RE-VIEW THE EIGHT FILLERS ABOVE AS FOUR FROM/TO PAIRS.
021600*        220-BEGIN-REMAP-ALIAS-SYMBL SEARCHES THIS TABLE.
021700 01  WS-ALIAS-TABLE-RED REDEFINES WS-ALIAS-TABLE.
021800     05  WS-ALIAS-ENTRY OCCURS 4 TIMES INDEXED BY IDX-ALIAS.
021900         10  WS-ALIAS-FROM         PIC X(10).
022000         10  WS-ALIAS-TO           PIC X(10).
022100*        77-LEVEL ROW COUNT FOR THE TABLE ABOVE -- BUMP THIS IF
022200*        A FUTURE TICKER-CHANGE NOTICE ADDS A FIFTH PAIR.
022300 77  WS-ALIAS-TABLE-SIZE           PIC 9(02) COMP VALUE 4.
022400
022500*----------------------------------------------------------------*
022600*  DUPLICATE-SYMBOL TABLE -- KEEPS INSERTION ORDER, SEARCHED     *
022700*  LINEARLY SO THE FIRST OCCURRENCE OF A SYMBOL ALWAYS WINS.     *
022800*----------------------------------------------------------------*
022900*        5000 SLOTS COVERS THE LARGEST EXCHANGE LIST THE VENDOR
023000*        HAS EVER SENT US WITH ROOM TO SPARE -- SEE THE 04/05/94
023100*        CHANGE LOG ENTRY ABOVE FOR WHY THE LENGTH EDIT MATTERS
023200*        HERE TOO (A BLANK LINE WOULD OTHERWISE EAT A SLOT).
023300 01  WS-SEEN-SYMBOLS.
023400     05  WS-SEEN-SYMBOL            PIC X(10) OCCURS 5000 TIMES
023500                                   INDEXED BY IDX-SEEN.
023600*        PAD TO AN EVEN 50004 BYTES -- HOUSE HABIT, EVEN ON A
023700*        TABLE THIS LARGE.
023800     05  FILLER                    PIC X(04).
023900
024000 PROCEDURE DIVISION.
024100*----------------------------------------------------------------*
024200*  DECLARATIVES -- FILE I/O ERROR HANDLING ONLY.  NEITHER FILE   *
024300*  IS EXPECTED TO GO BAD IN NORMAL OPERATION; IF ONE DOES, WE    *
024400*  WANT THE OPERATOR TO SEE BOTH STATUS CODES AND STOP RUN       *
024500*  RATHER THAN LET THE JOB LIMP ALONG ON BAD DATA.               *
024600*----------------------------------------------------------------*
024700 DECLARATIVES.
024800 FILE-ERROR-HANDLING SECTION.
024900     USE AFTER ERROR PROCEDURE ON SYM-IN-FILE, SYM-WORK-FILE.
025000
025100 900-FILE-STATUS-CHECK.
025200*        DUMP BOTH STATUS CODES -- WE DO NOT KNOW WHICH FILE
025300*        TRIPPED THE USE PROCEDURE, SO SHOW BOTH.
025400     DISPLAY "SYMVALID - FILE I/O ERROR ENCOUNTERED.".
025500     DISPLAY "SYM-IN-FILE STATUS   : [" WS-SYM-IN-STATUS "]".
025600     DISPLAY "SYM-WORK-FILE STATUS : [" WS-SYM-WORK-STATUS "]".
025700     STOP "SYMVALID ABENDING - SEE OPERATOR LOG.".
025800 END DECLARATIVES.
025900
026000*----------------------------------------------------------------*
026100*  MAIN-PARAGRAPH -- THE USUAL OPEN / PROCESS-TO-EOF / CLOSE     *
026200*  SHAPE.  210-BEGIN-VALD-AND-DEDUP-SYMBL DOES ALL THE REAL      *
026300*  WORK; THIS PARAGRAPH JUST DRIVES THE READ LOOP.               *
026400*----------------------------------------------------------------*
026500 MAIN-PARAGRAPH.
026600     PERFORM 100-BEGIN-START-PROGRAM
026700        THRU 100-END-START-PROGRAM
026800
026900     PERFORM 200-BEGIN-PROCESS-SYMBOL-RECORDS
027000        THRU 200-END-PROCESS-SYMBOL-RECORDS
027100       UNTIL END-OF-SYM-IN-FILE
027200
027300     PERFORM 300-BEGIN-FINISH-PROGRAM
027400        THRU 300-END-FINISH-PROGRAM
027500
027600     STOP RUN.
027700
027800*        OPEN BOTH FILES AND ANNOUNCE THE RUN -- OPERATOR WATCHES
027900*        FOR THIS LINE ON THE CONSOLE TO KNOW THE JOB STARTED.
028000 100-BEGIN-START-PROGRAM.
028100     OPEN INPUT  SYM-IN-FILE
028200     OPEN OUTPUT SYM-WORK-FILE
028300
028400     DISPLAY "SYMVALID - SYMBOL LIST VALIDATOR - STARTING.".
028500 100-END-START-PROGRAM.
028600     EXIT.
028700
028800*        READ ONE RAW TICKER LINE; AT END, FLIP THE SWITCH THE
028900*        MAIN-PARAGRAPH LOOP IS WATCHING.  OTHERWISE COUNT IT
029000*        AND HAND IT OFF TO THE EDIT/DEDUP PARAGRAPH.
029100 200-BEGIN-PROCESS-SYMBOL-RECORDS.
029200     READ SYM-IN-FILE RECORD
029300        AT END
029400           SET END-OF-SYM-IN-FILE TO TRUE
029500
029600        NOT AT END
029700           ADD 1 TO WS-REC-READ-COUNT
029800           PERFORM 210-BEGIN-VALD-AND-DEDUP-SYMBL
029900              THRU 210-END-VALD-AND-DEDUP-SYMBL
030000     END-READ.
030100 200-END-PROCESS-SYMBOL-RECORDS.
030200     EXIT.
030300
030400*        ONE RECORD'S WORTH OF WORK, START TO FINISH: FOLD CASE,
030500*        EDIT FORMAT, REMAP KNOWN ALIASES, CHECK FOR A DUPLICATE,
030600*        AND IF IT SURVIVES ALL THREE GATES, WRITE IT TO SYMWORK.
030700*        EACH GATE THAT FAILS BUMPS ITS OWN COUNTER AND JUMPS TO
030800*        THE EXIT -- THIS SHOP USES GO TO RATHER THAN NESTING THE
030900*        REST OF THE PARAGRAPH INSIDE AN IF, SAME AS THE OLDER
031000*        BATCH JOBS IN THIS SHOP'S LIBRARY DO.
031100 210-BEGIN-VALD-AND-DEDUP-SYMBL.
031200*        FOLD TO UPPER CASE FIRST -- THE VENDOR FEED IS NOT
031300*        CONSISTENT ABOUT CASE, AND EVERY DOWNSTREAM COMPARE IN
031400*        THIS PROGRAM ASSUMES UPPER CASE.
031500     MOVE SYM-IN-SYMBOL       TO WS-CLEAN-SYMBOL
031600     INSPECT WS-CLEAN-SYMBOL CONVERTING
031700             "abcdefghijklmnopqrstuvwxyz"
031800          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
031900
032000*        A BLANK LINE ON THE VENDOR EXTRACT IS NOT A SYMBOL --
032100*        REJECT IT HERE BEFORE IT EVER REACHES THE FORMAT EDIT.
032200     IF WS-CLEAN-SYMBOL EQUAL TO SPACES
032300        ADD 1 TO WS-REC-REJECTED-COUNT
032400        GO TO 210-END-VALD-AND-DEDUP-SYMBL
032500     END-IF
032600
032700*        STRIP PUNCTUATION AND CHECK LENGTH/CHARACTER SET.
032800     PERFORM 215-BEGIN-EDIT-SYMBOL-FORMAT
032900        THRU 215-END-EDIT-SYMBOL-FORMAT
033000
033100*        ANYTHING THAT FAILS THE FORMAT EDIT (TOO LONG, TOO
033200*        SHORT, OR A STRAY CHARACTER THE STRIP DIDN'T CATCH)
033300*        GETS COUNTED AS REJECTED, NOT AS A DUPLICATE.
033400     IF NOT WS-FORMAT-IS-VALID
033500        ADD 1 TO WS-REC-REJECTED-COUNT
033600        GO TO 210-END-VALD-AND-DEDUP-SYMBL
033700     END-IF
033800
033900*        NORMALIZE KNOWN DUAL-TICKER SITUATIONS (BERKSHIRE,
034000*        BROWN-FORMAN, THE OLD SQUARE/BLOCK RENAME) BEFORE THE
034100*        DUPLICATE CHECK, OR THE SAME COMPANY COULD SLIP THROUGH
034200*        TWICE UNDER TWO DIFFERENT SPELLINGS.
034300     PERFORM 220-BEGIN-REMAP-ALIAS-SYMBL
034400        THRU 220-END-REMAP-ALIAS-SYMBL
034500
034600     PERFORM 230-BEGIN-CHECK-DUPLICATE-SYMBL
034700        THRU 230-END-CHECK-DUPLICATE-SYMBL
034800
034900*        REQ TS-014 -- SAME SYMBOL APPEARING ON BOTH THE NYSE
035000*        AND NASDAQ EXTRACTS MUST ONLY GO TO STKANLYZ ONCE.
035100     IF WS-IS-DUPLICATE
035200        ADD 1 TO WS-REC-DUP-COUNT
035300        GO TO 210-END-VALD-AND-DEDUP-SYMBL
035400     END-IF
035500
035600*        SURVIVED EVERY GATE -- COUNT IT, ASSIGN THE NEXT GAPLESS
035700*        OUTPUT SEQUENCE NUMBER, RECORD IT IN THE SEEN-SYMBOLS
035800*        TABLE FOR FUTURE DUPLICATE CHECKS, AND WRITE IT OUT.
035900     ADD 1 TO WS-REC-WRITTEN-COUNT
036000     ADD 1 TO WS-OUT-SEQUENCE-NO
036100     MOVE WS-CLEAN-SYMBOL       TO SWK-SYMBOL
036200                                   WS-SEEN-SYMBOL (IDX-SEEN)
036300     MOVE WS-OUT-SEQUENCE-NO    TO SWK-SEQUENCE-NO
036400     WRITE SYM-WORK-RECORD.
036500 210-END-VALD-AND-DEDUP-SYMBL.
036600     EXIT.
036700
036800*        FORMAT EDIT PROPER.  BUILDS WS-STRIPPED-SYMBOL ONE
036900*        CHARACTER AT A TIME (216) THEN CHECKS EVERY SURVIVING
037000*        CHARACTER AGAINST THE ALPHANUMERIC-SYM CLASS (217).
037100 215-BEGIN-EDIT-SYMBOL-FORMAT.
037200*        LENGTH MUST BE 1-10 AND, WITH '.' AND '-' REMOVED,
037300*        EVERY REMAINING CHARACTER MUST BE 0-9 OR A-Z.
037400*        DEFAULT TO NOT-VALID -- EVERY EXIT PATH BELOW HAS TO
037500*        EARN ITS WAY TO WS-FORMAT-IS-VALID.
037600     SET WS-FORMAT-NOT-VALID  TO TRUE
037700     MOVE ZERO                TO WS-CLEAN-LEN WS-STRIPPED-LEN
037800     MOVE SPACES               TO WS-STRIPPED-SYMBOL
037900
038000     SET IDX-CLEAN-CHAR IDX-STRIPPED-CHAR TO 1
038100
038200*        WALK ALL 10 POSITIONS OF THE CLEAN SYMBOL, DROPPING '.'
038300*        AND '-' AND COUNTING EVERYTHING ELSE.
038400     PERFORM 216-BEGIN-STRIP-PUNCT-CHAR
038500        THRU 216-END-STRIP-PUNCT-CHAR
038600       VARYING IDX-CLEAN-CHAR FROM 1 BY 1
038700         UNTIL IDX-CLEAN-CHAR GREATER 10
038800
038900*        04/05/94 FIX -- A SYMBOL THAT STRIPPED DOWN TO NOTHING
039000*        (OR RAN LONGER THAN 10 NON-BLANK POSITIONS, WHICH
039100*        SHOULD NEVER HAPPEN BUT IS CHEAP TO GUARD) FAILS HERE
039200*        WITHOUT EVER REACHING THE CHARACTER-SET CHECK.
039300     IF WS-CLEAN-LEN LESS THAN 1 OR WS-CLEAN-LEN GREATER THAN 10
039400        GO TO 215-END-EDIT-SYMBOL-FORMAT
039500     END-IF
039600
039700*        LENGTH IS GOOD -- PROVISIONALLY MARK VALID, THEN LET
039800*        217-BEGIN-CHECK-ALPHANUM-CHAR FLIP IT BACK IF ANY
039900*        STRIPPED CHARACTER FAILS THE CLASS TEST.
040000     SET WS-FORMAT-IS-VALID TO TRUE
040100     PERFORM 217-BEGIN-CHECK-ALPHANUM-CHAR
040200        THRU 217-END-CHECK-ALPHANUM-CHAR
040300       VARYING IDX-STRIPPED-CHAR FROM 1 BY 1
040400         UNTIL IDX-STRIPPED-CHAR GREATER WS-STRIPPED-LEN.
040500 215-END-EDIT-SYMBOL-FORMAT.
040600     EXIT.
040700
040800*        ONE CHARACTER OF THE CLEAN SYMBOL.  BLANKS (PAST THE
040900*        END OF THE ACTUAL SYMBOL TEXT) DON'T COUNT AT ALL; '.'
041000*        AND '-' COUNT TOWARD LENGTH BUT ARE NOT COPIED INTO THE
041100*        STRIPPED FORM.
041200 216-BEGIN-STRIP-PUNCT-CHAR.
041300     IF WS-CLEAN-CHAR (IDX-CLEAN-CHAR) NOT EQUAL TO SPACE
041400        ADD 1 TO WS-CLEAN-LEN
041500        IF WS-CLEAN-CHAR (IDX-CLEAN-CHAR) NOT EQUAL TO '.'
041600           AND WS-CLEAN-CHAR (IDX-CLEAN-CHAR) NOT EQUAL TO '-'
041700           MOVE WS-CLEAN-CHAR (IDX-CLEAN-CHAR)
041800             TO WS-STRIPPED-CHAR (IDX-STRIPPED-CHAR)
041900           ADD 1 TO WS-STRIPPED-LEN IDX-STRIPPED-CHAR
042000        END-IF
042100     END-IF.
042200 216-END-STRIP-PUNCT-CHAR.
042300     EXIT.
042400
042500*        09/27/95 REWRITE -- ONE STRIPPED CHARACTER AGAINST THE
042600*        ALPHANUMERIC-SYM CLASS DECLARED UP IN SPECIAL-NAMES.
042700*        ANY FAILURE FLIPS THE SWITCH FOR GOOD; WE DO NOT BOTHER
042800*        RESETTING IT BACK IF A LATER CHARACTER HAPPENS TO PASS.
042900 217-BEGIN-CHECK-ALPHANUM-CHAR.
043000     IF WS-STRIPPED-CHAR (IDX-STRIPPED-CHAR)
043100        IS NOT ALPHANUMERIC-SYM
043200        SET WS-FORMAT-NOT-VALID TO TRUE
043300     END-IF.
043400 217-END-CHECK-ALPHANUM-CHAR.
043500     EXIT.
043600
043700*        REQ TS-031 / REQ TS-102 -- LINEAR SEARCH OF THE FOUR
043800*        KNOWN ALIAS PAIRS.  MOST SYMBOLS WON'T MATCH AND FALL
043900*        THROUGH THE AT END PHRASE UNCHANGED; THAT IS THE
044000*        EXPECTED, COMMON CASE, NOT AN ERROR.
044100 220-BEGIN-REMAP-ALIAS-SYMBL.
044200     SET IDX-ALIAS TO 1
044300     SEARCH WS-ALIAS-ENTRY
044400        AT END
044500           CONTINUE
044600        WHEN WS-ALIAS-FROM (IDX-ALIAS) EQUAL TO WS-CLEAN-SYMBOL
044700           MOVE WS-ALIAS-TO (IDX-ALIAS) TO WS-CLEAN-SYMBOL
044800     END-SEARCH.
044900 220-END-REMAP-ALIAS-SYMBL.
045000     EXIT.
045100
045200*        REQ TS-014 -- IS THIS THE FIRST TIME THIS RUN HAS SEEN
045300*        THE (POST-ALIAS-REMAP) SYMBOL?  ONLY SEARCHES AS FAR AS
045400*        THE COUNT OF RECORDS ALREADY WRITTEN, SINCE THAT IS
045500*        EXACTLY HOW MANY SLOTS OF WS-SEEN-SYMBOLS ARE POPULATED
045600*        SO FAR.
045700 230-BEGIN-CHECK-DUPLICATE-SYMBL.
045800     SET WS-NOT-DUPLICATE TO TRUE
045900     IF WS-REC-WRITTEN-COUNT GREATER THAN ZERO
046000        PERFORM 235-BEGIN-CHECK-ONE-SEEN-SYMBL
046100           THRU 235-END-CHECK-ONE-SEEN-SYMBL
046200          VARYING IDX-SEEN FROM 1 BY 1
046300            UNTIL IDX-SEEN GREATER WS-REC-WRITTEN-COUNT
046400     END-IF.
046500 230-END-CHECK-DUPLICATE-SYMBL.
046600     EXIT.
046700
046800*        ONE COMPARE AGAINST ONE PRIOR SEEN-SYMBOLS SLOT.  A
046900*        MATCH SETS THE SWITCH BUT DOES NOT STOP THE VARYING
047000*        LOOP EARLY -- THIS SHOP DOES NOT BOTHER WITH A GO TO
047100*        HERE SINCE THE REMAINING COMPARES ARE CHEAP AND THE
047200*        SWITCH, ONCE SET, IS NOT OVERWRITTEN BACK TO 'N' BY A
047300*        LATER NON-MATCH.
047400 235-BEGIN-CHECK-ONE-SEEN-SYMBL.
047500     IF WS-SEEN-SYMBOL (IDX-SEEN) EQUAL TO WS-CLEAN-SYMBOL
047600        SET WS-IS-DUPLICATE TO TRUE
047700     END-IF.
047800 235-END-CHECK-ONE-SEEN-SYMBL.
047900     EXIT.
048000
048100*        CLOSE BOTH FILES AND PRINT THE FOUR COUNTERS SO THE
048200*        OPERATOR CAN RECONCILE READ = WRITTEN + REJECTED +
048300*        DUPLICATES WITHOUT PULLING THE SYSOUT.
048400 300-BEGIN-FINISH-PROGRAM.
048500     CLOSE SYM-IN-FILE
048600     CLOSE SYM-WORK-FILE
048700
048800     DISPLAY "SYMVALID - SYMBOL LIST VALIDATOR - COMPLETE.".
048900     DISPLAY "RECORDS READ      : " WS-REC-READ-COUNT.
049000     DISPLAY "RECORDS WRITTEN   : " WS-REC-WRITTEN-COUNT.
049100     DISPLAY "RECORDS REJECTED  : " WS-REC-REJECTED-COUNT.
049200     DISPLAY "DUPLICATES SKIPPED: " WS-REC-DUP-COUNT.
049300 300-END-FINISH-PROGRAM.
049400     EXIT.
049500
049600 END PROGRAM SymValid.
