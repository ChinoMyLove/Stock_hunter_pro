000100******************************************************************
000200*                        B E N C H H S T                        *
000300*  Benchmark (market index) daily close record, ascending       *
000400*  TRADE-DATE.  STKANLYZ loads the whole file into a table       *
000500*  once per run -- every symbol's RS rating is measured          *
000600*  against the same benchmark series.                            *
000700******************************************************************
000800 01  BMK-HIST-RECORD.
000900     05  BMK-TRADE-DATE            PIC X(08).
001000     05  BMK-TRADE-DATE-GRP REDEFINES BMK-TRADE-DATE.
001100         10  BMK-TRD-YYYY          PIC 9(04).
001200         10  BMK-TRD-MM            PIC 9(02).
001300         10  BMK-TRD-DD            PIC 9(02).
001400     05  BMK-CLOSE-PRICE           PIC S9(7)V99.
001500     05  FILLER                    PIC X(20).
