000100******************************************************************
000200*                        D E R M E T R                          *
000300*  Derived indicator set for the symbol currently being          *
000400*  analyzed.  Built fresh by the 200000- indicator paragraphs    *
000500*  of STKANLYZ for every symbol; never written to a file, it     *
000600*  lives only in working storage between the indicator block     *
000700*  and the criteria block.                                       *
000800******************************************************************
000900 01  DER-METRICS-RECORD.
001000     05  DER-SYMBOL                PIC X(10).
001100     05  DER-CURRENT-PRICE         PIC S9(7)V99.
001200     05  DER-MA-50                 PIC S9(7)V99.
001300     05  DER-MA-150                PIC S9(7)V99.
001400     05  DER-MA-200                PIC S9(7)V99.
001500     05  DER-WEEK52-HIGH           PIC S9(7)V99.
001600     05  DER-WEEK52-LOW            PIC S9(7)V99.
001700     05  DER-FROM-HIGH-PCT         PIC S9(3)V9.
001800     05  DER-FROM-LOW-PCT          PIC S9(4)V9.
001900     05  DER-MA200-TRENDUP-SW      PIC X(01).
002000         88  DER-MA200-TRENDUP             VALUE 'Y'.
002100         88  DER-MA200-NOT-TRENDUP         VALUE 'N'.
002200     05  DER-VOLUME                PIC 9(12).
002300     05  DER-AVG-VOLUME            PIC 9(12).
002400     05  DER-VOLUME-RATIO          PIC 9(4)V99.
002500     05  DER-DATA-OK-SW            PIC X(01).
002600         88  DER-DATA-OK                   VALUE 'Y'.
002700         88  DER-DATA-NOT-OK                VALUE 'N'.
002800     05  FILLER                    PIC X(20).
