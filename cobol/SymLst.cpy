000100******************************************************************
000200*                         S Y M L S T                           *
000300*  Raw ticker symbol list, one per input line.  Lifted in       *
000400*  verbatim by SYMVALID before cleaning/validation/dedup.       *
000500*  Optional column header text, if present on line 1, is        *
000600*  simply rejected by the length/format edit in SYMVALID and    *
000700*  never reaches SYMWORK.                                       *
000800******************************************************************
000900 01  SYM-INPUT-RECORD.
001000     05  SYM-IN-SYMBOL             PIC X(10).
001100     05  FILLER                    PIC X(70).
