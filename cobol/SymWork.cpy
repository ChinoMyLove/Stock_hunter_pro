000100******************************************************************
000200*                         S Y M W O R K                         *
000300*  Clean symbol work record.  Written by SYMVALID after the     *
000400*  trim/case/format edit, the duplicate check and the alias     *
000500*  remap; read by STKANLYZ as the drive list for the analysis   *
000600*  pass.  One record per surviving symbol, in the order the     *
000700*  symbol first appeared on SYMLST.                             *
000800******************************************************************
000900 01  SYM-WORK-RECORD.
001000     05  SWK-SYMBOL                PIC X(10).
001100     05  SWK-SEQUENCE-NO           PIC 9(05).
001200     05  FILLER                    PIC X(15).
